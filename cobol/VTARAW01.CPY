000100******************************************************************
000200*              VTARAW01  -  VENTA, EXTRACTO CRUDO                 *
000300*              APLICACION  : SMART STORE - PREPARACION DATOS      *
000400*              PROGRAMA(S) : VTAPRE01                             *
000500*              DESCRIPCION : LAYOUT DEL EXTRACTO DE VENTAS TAL    *
000600*                            COMO LLEGA DE LA TIENDA.  LOS CAMPOS *
000700*                            CRITICOS (ID, FECHA, CLIENTE, PROD,  *
000800*                            MONTO) VIAJAN ALFANUMERICOS PORQUE   *
000900*                            EL ORIGEN LOS PUEDE ENVIAR EN BLANCO *
001000*                            O CON SIGNOS DE INTERROGACION.       *
001100******************************************************************
001200*    FECHA      PROGRAMADOR        DESCRIPCION
001300*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001400******************************************************************
001500 01  REG-VTARAW.
001600     05  VTA-ID-RW           PIC X(08).
001700     05  VTA-FECHA-RW        PIC X(10).
001800     05  VTA-CLIENTE-RW      PIC X(06).
001900     05  VTA-PRODUCTO-RW     PIC X(06).
002000     05  VTA-TIENDA-RW       PIC 9(04).
002100     05  VTA-CAMPANA-RW      PIC X(04).
002200     05  VTA-MONTO-RW        PIC X(10).
002300     05  VTA-DESCUENTO-RW    PIC X(06).
002400     05  VTA-PAGO-RW         PIC X(12).
002500     05  FILLER              PIC X(14).
