000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - PREPARACION DE DATOS               *
000500* PROGRAMA    : VTAPRE01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA EL EXTRACTO CRUDO DE VENTAS.  DESCARTA    *
000800*             : REGISTROS CON CAMPOS CRITICOS FALTANTES O CON    *
000900*             : MONTO CERO, ESTANDARIZA LA FORMA DE PAGO (Y      *
001000*             : RECHAZA BITCOIN), DEFAULTEA CAMPANA A CERO,      *
001100*             : SOBREESCRIBE FECHA INVALIDA, ELIMINA DUPLICADOS  *
001200*             : POR NUMERO DE TRANSACCION Y DESCARTA ATIPICOS DE *
001300*             : MONTO POR EL METODO DE RANGO INTERCUARTIL (IQR). *
001400* ARCHIVOS    : VTARAW=E (SECUENCIAL), VTAPRE=S (SECUENCIAL)     *
001500* PROGRAMA(S) : SCRTRM01, SCRFEC01, SCRDSC01                     *
001600* ACCION (ES) : BATCH UNICO, SIN PARAMETROS DE ENTRADA           *
001700* BPM/RATIONAL: RQ-4471                                          *
001800* NOMBRE      : PREPARACION DE DATOS DE VENTAS                   *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S
002100******************************************************************
002200*    FECHA      PROGRAMADOR        DESCRIPCION
002300*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002400*    30/11/1988 PEDR               SE AGREGA RECHAZO DE FORMA DE
002500*                                  PAGO BITCOIN - INC-3801
002600*    22/06/1992 PEDR               SE AGREGA DESCARTE DE ATIPICOS
002700*                                  DE MONTO POR RANGO INTERCUARTIL
002800*                                  (IQR) EN SEGUNDA PASADA - RQ-4680
002900*    04/01/1999 EEDR               REVISION Y2K DE COMENTARIOS Y
003000*                                  DE CAMPOS DE FECHA - RQ-5010
003100*    11/06/2003 MRGP               SE DOCUMENTA QUE LA CORRECCION
003200*                                  DE DESCUENTO EN VENTA DE MONTO
003300*                                  CERO NO SE EJERCITA EN ESTE
003400*                                  FLUJO PORQUE EL FILTRO DE MONTO
003500*                                  CERO YA DESCARTA EL REGISTRO -
003600*                                  RQ-6144
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     VTAPRE01.
004000 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
004100 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
004200 DATE-WRITTEN.   14/03/1987.
004300 DATE-COMPILED.  14/03/1987.
004400 SECURITY.       USO INTERNO - APLICACION SMART STORE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VTARAW ASSIGN TO VTARAW
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-VTARAW.
005400     SELECT VTAPRE ASSIGN TO VTAPRE
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-VTAPRE.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  VTARAW
006000     LABEL RECORD IS STANDARD.
006100     COPY VTARAW01.
006200 FD  VTAPRE
006300     LABEL RECORD IS STANDARD.
006400     COPY VTAPRE02.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*              INTERRUPTORES Y CONTADORES DE FILE STATUS         *
006800******************************************************************
006900 01  WKS-STATUS-ARCHIVOS.
007000     05  FS-VTARAW               PIC X(02) VALUE ZEROS.
007100     05  FS-VTAPRE               PIC X(02) VALUE ZEROS.
007200     05  FILLER                  PIC X(04) VALUE SPACES.
007300 01  WKS-BANDERAS.
007400     05  WKS-FIN-VTARAW          PIC X(01) VALUE 'N'.
007500         88  FIN-VTARAW                  VALUE 'S'.
007600     05  WKS-RECHAZAR            PIC X(01) VALUE 'N'.
007700         88  SE-RECHAZA-REGISTRO         VALUE 'S'.
007800     05  FILLER                  PIC X(02) VALUE SPACES.
007900******************************************************************
008000*              CONTADORES DEL RESUMEN DE PROCESO (COMP)          *
008100******************************************************************
008200 01  WKS-CONTADORES.
008300     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
008400     05  WKS-DESCARTE-FALTANTE   PIC 9(07) COMP VALUE ZERO.
008500     05  WKS-DESCARTE-MONTO-CERO PIC 9(07) COMP VALUE ZERO.
008600     05  WKS-DESCARTE-PAGO       PIC 9(07) COMP VALUE ZERO.
008700     05  WKS-DUPLICADOS          PIC 9(07) COMP VALUE ZERO.
008800     05  WKS-ATIPICOS            PIC 9(07) COMP VALUE ZERO.
008900     05  WKS-ESCRITOS            PIC 9(07) COMP VALUE ZERO.
009000     05  WKS-TOTAL-STG           PIC 9(07) COMP VALUE ZERO.
009100     05  FILLER                  PIC X(02) VALUE SPACES.
009200******************************************************************
009300*         CAMPO DE MONTO CRUDO - VISTA DE SIGNO / ENTERO / DEC.  *
009400******************************************************************
009500 01  WKS-MONTO-CAMPO.
009600     05  WKS-MONTO-TXT           PIC X(10) VALUE SPACES.
009700 01  WKS-MONTO-CAMPO-R REDEFINES WKS-MONTO-CAMPO.
009800     05  WKS-MONTO-SIGNO         PIC X(01).
009900     05  WKS-MONTO-DIGITOS       PIC X(09).
010000 01  WKS-MONTO-NUM               PIC S9(07)V99 VALUE ZERO.
010100 01  WKS-MONTO-NUM-SA            PIC 9(07)V99  VALUE ZERO.
010200******************************************************************
010300*         CAMPO DE DESCUENTO CRUDO - VISTA ALFA/NUMERICA         *
010400******************************************************************
010500 01  WKS-DESCUENTO-CAMPO         PIC X(06) VALUE SPACES.
010600 01  WKS-DESCUENTO-CAMPO-R REDEFINES WKS-DESCUENTO-CAMPO.
010700     05  WKS-DESCUENTO-CAMPO-X   PIC X(06).
010800 01  WKS-DESCUENTO-NUM           PIC 9(03)V99 VALUE ZERO.
010900 01  WKS-DESCUENTO-VACIO         PIC X(01) VALUE 'N'.
011000     88  WKS-DESCUENTO-ES-VACIO          VALUE 'S'.
011100******************************************************************
011200*         CAMPO DE CAMPANA CRUDA                                 *
011300******************************************************************
011400 01  WKS-CAMPANA-CAMPO           PIC X(04) VALUE SPACES.
011500 01  WKS-CAMPANA-NUM             PIC 9(04) VALUE ZERO.
011600******************************************************************
011700*         REGISTRO CANDIDATO DEL PASE 1                          *
011800******************************************************************
011900 01  WKS-CANDIDATO.
012000     05  CAN-ID                  PIC 9(08).
012100     05  CAN-FECHA               PIC X(10).
012200     05  CAN-CLIENTE             PIC 9(06).
012300     05  CAN-PRODUCTO            PIC 9(06).
012400     05  CAN-TIENDA              PIC 9(04).
012500     05  CAN-CAMPANA             PIC 9(04).
012600     05  CAN-MONTO               PIC 9(07)V99.
012700     05  CAN-DESCUENTO           PIC 9(03)V99.
012800     05  CAN-PAGO                PIC X(12).
012900******************************************************************
013000*         CAMPOS DE VALIDACION DE CRITICOS (ANTES DE CONVERTIR)  *
013100******************************************************************
013200 01  WKS-CLIENTE-TXT             PIC X(06) VALUE SPACES.
013300 01  WKS-PRODUCTO-TXT            PIC X(06) VALUE SPACES.
013400 01  WKS-ID-TXT                  PIC X(08) VALUE SPACES.
013500******************************************************************
013600*         TABLA DE VENTAS SOBREVIVIENTES (PASE 1 -> PASE 2)      *
013700******************************************************************
013800 01  WKS-TABLA-STAGING.
013900     05  WKS-STG-ENTRADA OCCURS 1 TO 3000 TIMES
014000                DEPENDING ON WKS-TOTAL-STG
014100                INDEXED BY WKS-IX, WKS-IY, WKS-IP.
014200         10  STG-ID              PIC 9(08).
014300         10  STG-FECHA           PIC X(10).
014400         10  STG-CLIENTE         PIC 9(06).
014500         10  STG-PRODUCTO        PIC 9(06).
014600         10  STG-TIENDA          PIC 9(04).
014700         10  STG-CAMPANA         PIC 9(04).
014800         10  STG-MONTO           PIC 9(07)V99.
014900         10  STG-DESCUENTO       PIC 9(03)V99.
015000         10  STG-PAGO            PIC X(12).
015100******************************************************************
015200*         TABLA DE MONTOS ORDENADA PARA CALCULAR Q1 / Q3         *
015300******************************************************************
015400 01  WKS-TABLA-MONTOS-ORDEN.
015500     05  WKS-MONTO-ORDEN OCCURS 1 TO 3000 TIMES
015600                DEPENDING ON WKS-TOTAL-STG
015700                INDEXED BY WKS-IM.
015800         10  ORD-MONTO           PIC 9(07)V99.
015900******************************************************************
016000*         CALCULO DE CUARTILES Y LIMITES DE ATIPICOS (IQR)       *
016100******************************************************************
016200 01  WKS-CALCULO-IQR.
016300     05  WKS-PCT-PARM            PIC 9V9999 VALUE ZERO.
016400     05  WKS-RANGO               PIC S9(05)V9999 VALUE ZERO.
016500     05  WKS-POS-ENTERA          PIC S9(07) COMP VALUE ZERO.
016600     05  WKS-POS-EDIT            PIC S9(07) VALUE ZERO.
016700     05  WKS-FRACCION            PIC S9(05)V9999 VALUE ZERO.
016800     05  WKS-DIFERENCIA          PIC S9(07)V99 VALUE ZERO.
016900     05  WKS-INTERPOLADO         PIC S9(07)V9999 VALUE ZERO.
017000     05  WKS-PERCENTIL-RESULT    PIC S9(07)V99 VALUE ZERO.
017100     05  WKS-Q1                  PIC S9(07)V99 VALUE ZERO.
017200     05  WKS-Q3                  PIC S9(07)V99 VALUE ZERO.
017300     05  WKS-IQR                 PIC S9(07)V99 VALUE ZERO.
017400     05  WKS-LIMITE-BAJO         PIC S9(07)V99 VALUE ZERO.
017500     05  WKS-LIMITE-ALTO         PIC S9(07)V99 VALUE ZERO.
017600 01  WKS-LIMITE-BAJO-R REDEFINES WKS-CALCULO-IQR.
017700     05  FILLER                  PIC X(45).
017800******************************************************************
017900*         SUBINDICES DE BARRIDO E INTERCAMBIO (BURBUJA)          *
018000******************************************************************
018100 01  WKS-SUBINDICES.
018200     05  WKS-I                   PIC S9(07) COMP VALUE ZERO.
018300     05  WKS-J                   PIC S9(07) COMP VALUE ZERO.
018400     05  WKS-TEMP-MONTO          PIC 9(07)V99  VALUE ZERO.
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600******************************************************************
018700*         AREAS DE LLAMADA A LAS RUTINAS COMPARTIDAS             *
018800******************************************************************
018900 01  WKS-LK-CAMPO-IN             PIC X(40) VALUE SPACES.
019000 01  WKS-LK-CAMPO-OUT            PIC X(40) VALUE SPACES.
019100 01  WKS-LK-FUNCION              PIC 9(01) VALUE ZERO.
019200 01  WKS-LK-FECHA-OUT            PIC X(10) VALUE SPACES.
019300 01  WKS-LK-FECHA-VALIDA         PIC X(01) VALUE 'S'.
019400 01  WKS-LK-MONTO-DSC            PIC 9(07)V99 VALUE ZERO.
019500 01  WKS-LK-DESCUENTO-DSC        PIC 9(03)V99 VALUE ZERO.
019600 01  WKS-LK-DESCUENTO-VACIO-DSC  PIC X(01) VALUE 'N'.
019700******************************************************************
019800*         MASCARAS PARA EL RESUMEN DE PROCESO EN CONSOLA         *
019900******************************************************************
020000 01  WKS-MASCARA-7               PIC ZZZ,ZZ9 VALUE ZERO.
020100 PROCEDURE DIVISION.
020200******************************************************************
020300 000-MAIN SECTION.
020400     PERFORM 100-APERTURA-ARCHIVOS
020500     PERFORM 200-PASE1-LEER-Y-DEPURAR UNTIL FIN-VTARAW
020600     PERFORM 300-CALCULA-LIMITES-IQR
020700     PERFORM 400-PASE2-FILTRAR-Y-ESCRIBIR
020800          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-STG
020900     PERFORM 900-ESTADISTICAS
021000     PERFORM 800-CIERRA-ARCHIVOS
021100     STOP RUN.
021200 000-MAIN-E. EXIT.
021300
021400******************************************************************
021500*              ABRE ARCHIVOS DE ENTRADA Y SALIDA                 *
021600******************************************************************
021700 100-APERTURA-ARCHIVOS SECTION.
021800     OPEN INPUT VTARAW
021900     OPEN OUTPUT VTAPRE
022000     IF FS-VTARAW NOT = '00'
022100         DISPLAY '>>> ERROR AL ABRIR VTARAW - FS=' FS-VTARAW
022200         MOVE 91 TO RETURN-CODE
022300         STOP RUN
022400     END-IF
022500     PERFORM 210-LEER-VTARAW.
022600 100-APERTURA-ARCHIVOS-E. EXIT.
022700
022800******************************************************************
022900*   PASE 1: VALIDA CRITICOS, MONTO CERO, FORMA DE PAGO, CAMPANA,  *
023000*   FECHA Y DUPLICADOS.  LOS SOBREVIVIENTES QUEDAN EN LA TABLA    *
023100*   WKS-TABLA-STAGING PARA EL CALCULO DE ATIPICOS EN EL PASE 2.   *
023200******************************************************************
023300 200-PASE1-LEER-Y-DEPURAR SECTION.
023400     MOVE 'N' TO WKS-RECHAZAR
023500
023600     PERFORM 205-VALIDAR-CRITICOS
023700     IF NOT SE-RECHAZA-REGISTRO
023800         PERFORM 230-CONVERTIR-MONTO
023900     END-IF
024000     IF NOT SE-RECHAZA-REGISTRO
024100         PERFORM 240-ESTANDARIZAR-PAGO
024200     END-IF
024300
024400     IF SE-RECHAZA-REGISTRO
024500         PERFORM 210-LEER-VTARAW
024600         GO TO 200-PASE1-LEER-Y-DEPURAR-E
024700     END-IF
024800
024900     PERFORM 250-CONVERTIR-CAMPANA
025000     PERFORM 260-VALIDAR-FECHA
025100     PERFORM 270-CORREGIR-DESCUENTO-CERO
025200     PERFORM 280-BUSCA-DUPLICADO
025300
025400     IF WKS-J > 0
025500         ADD 1 TO WKS-DUPLICADOS
025600     ELSE
025700         ADD 1 TO WKS-TOTAL-STG
025800         SET WKS-IX TO WKS-TOTAL-STG
025900         MOVE CAN-ID          TO STG-ID (WKS-IX)
026000         MOVE CAN-FECHA       TO STG-FECHA (WKS-IX)
026100         MOVE CAN-CLIENTE     TO STG-CLIENTE (WKS-IX)
026200         MOVE CAN-PRODUCTO    TO STG-PRODUCTO (WKS-IX)
026300         MOVE CAN-TIENDA      TO STG-TIENDA (WKS-IX)
026400         MOVE CAN-CAMPANA     TO STG-CAMPANA (WKS-IX)
026500         MOVE CAN-MONTO       TO STG-MONTO (WKS-IX)
026600         MOVE CAN-DESCUENTO   TO STG-DESCUENTO (WKS-IX)
026700         MOVE CAN-PAGO        TO STG-PAGO (WKS-IX)
026800     END-IF
026900
027000     PERFORM 210-LEER-VTARAW.
027100 200-PASE1-LEER-Y-DEPURAR-E. EXIT.
027200
027300******************************************************************
027400*              LEE EL SIGUIENTE REGISTRO DE VTARAW                *
027500******************************************************************
027600 210-LEER-VTARAW SECTION.
027700     READ VTARAW
027800         AT END
027900             SET FIN-VTARAW TO TRUE
028000         NOT AT END
028100             ADD 1 TO WKS-LEIDOS
028200     END-READ.
028300 210-LEER-VTARAW-E. EXIT.
028400
028500******************************************************************
028600*   VALIDA QUE LOS CAMPOS CRITICOS (ID, FECHA, CLIENTE, PRODUCTO, *
028700*   MONTO) NO VENGAN EN BLANCO NI CON SIGNO DE INTERROGACION      *
028800******************************************************************
028900 205-VALIDAR-CRITICOS SECTION.
029000     MOVE VTA-ID-RW TO WKS-LK-CAMPO-IN
029100     MOVE 1 TO WKS-LK-FUNCION
029200     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
029300                           WKS-LK-FUNCION
029400     MOVE WKS-LK-CAMPO-OUT (1:8) TO WKS-ID-TXT
029500
029600     MOVE VTA-CLIENTE-RW TO WKS-LK-CAMPO-IN
029700     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
029800                           WKS-LK-FUNCION
029900     MOVE WKS-LK-CAMPO-OUT (1:6) TO WKS-CLIENTE-TXT
030000
030100     MOVE VTA-PRODUCTO-RW TO WKS-LK-CAMPO-IN
030200     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
030300                           WKS-LK-FUNCION
030400     MOVE WKS-LK-CAMPO-OUT (1:6) TO WKS-PRODUCTO-TXT
030500
030600     MOVE VTA-FECHA-RW TO WKS-LK-CAMPO-IN
030700     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
030800                           WKS-LK-FUNCION
030900     MOVE WKS-LK-CAMPO-OUT (1:10) TO CAN-FECHA
031000
031100     IF WKS-ID-TXT = SPACES OR WKS-ID-TXT = '?' OR
031200        WKS-ID-TXT IS NOT NUMERIC OR
031300        WKS-CLIENTE-TXT = SPACES OR WKS-CLIENTE-TXT = '?' OR
031400        WKS-CLIENTE-TXT IS NOT NUMERIC OR
031500        WKS-PRODUCTO-TXT = SPACES OR WKS-PRODUCTO-TXT = '?' OR
031600        WKS-PRODUCTO-TXT IS NOT NUMERIC OR
031700        CAN-FECHA = SPACES OR CAN-FECHA = '?' OR
031800        VTA-MONTO-RW = SPACES OR VTA-MONTO-RW = '?'
031900         SET SE-RECHAZA-REGISTRO TO TRUE
032000         ADD 1 TO WKS-DESCARTE-FALTANTE
032100     ELSE
032200         MOVE WKS-ID-TXT      TO CAN-ID
032300         MOVE WKS-CLIENTE-TXT TO CAN-CLIENTE
032400         MOVE WKS-PRODUCTO-TXT TO CAN-PRODUCTO
032500         MOVE VTA-TIENDA-RW   TO CAN-TIENDA
032600     END-IF.
032700 205-VALIDAR-CRITICOS-E. EXIT.
032800
032900******************************************************************
033000*   CONVIERTE EL MONTO CRUDO A NUMERICO; NO NUMERICO O CERO       *
033100*   RECHAZA EL REGISTRO (REGLA DE MONTO CERO)                     *
033200******************************************************************
033300 230-CONVERTIR-MONTO SECTION.
033400     MOVE VTA-MONTO-RW TO WKS-MONTO-TXT
033500     IF WKS-MONTO-TXT IS NOT NUMERIC AND
033600        WKS-MONTO-DIGITOS IS NOT NUMERIC
033700         MOVE ZERO TO CAN-MONTO
033800     ELSE
033900         IF WKS-MONTO-SIGNO = '-'
034000             MOVE WKS-MONTO-DIGITOS TO WKS-MONTO-NUM-SA
034100             COMPUTE WKS-MONTO-NUM = ZERO - WKS-MONTO-NUM-SA
034200             MOVE ZERO TO CAN-MONTO
034300         ELSE
034400             MOVE WKS-MONTO-TXT TO CAN-MONTO
034500         END-IF
034600     END-IF
034700     IF CAN-MONTO = ZERO
034800         SET SE-RECHAZA-REGISTRO TO TRUE
034900         ADD 1 TO WKS-DESCARTE-MONTO-CERO
035000     END-IF.
035100 230-CONVERTIR-MONTO-E. EXIT.
035200
035300******************************************************************
035400*   ESTANDARIZA LA FORMA DE PAGO: QUITA ESPACIOS, DEJA MAYUSCULA  *
035500*   INICIAL Y MAPEA AL NOMBRE CANONICO.  BITCOIN Y VACIO SE       *
035600*   RECHAZAN.                                                     *
035700******************************************************************
035800 240-ESTANDARIZAR-PAGO SECTION.
035900     MOVE VTA-PAGO-RW TO WKS-LK-CAMPO-IN
036000     MOVE 3 TO WKS-LK-FUNCION
036100     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
036200                           WKS-LK-FUNCION
036300     MOVE WKS-LK-CAMPO-OUT TO WKS-LK-CAMPO-IN
036400     MOVE 2 TO WKS-LK-FUNCION
036500     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
036600                           WKS-LK-FUNCION
036700
036800     EVALUATE WKS-LK-CAMPO-OUT (1:12)
036900         WHEN SPACES
037000             SET SE-RECHAZA-REGISTRO TO TRUE
037100             ADD 1 TO WKS-DESCARTE-PAGO
037200         WHEN 'Bitcoin'
037300             SET SE-RECHAZA-REGISTRO TO TRUE
037400             ADD 1 TO WKS-DESCARTE-PAGO
037500         WHEN 'Creditcard'
037600             MOVE 'Credit Card' TO CAN-PAGO
037700         WHEN 'Paypal'
037800             MOVE 'PayPal'      TO CAN-PAGO
037900         WHEN 'Giftcard'
038000             MOVE 'GiftCard'    TO CAN-PAGO
038100         WHEN OTHER
038200             MOVE WKS-LK-CAMPO-OUT (1:12) TO CAN-PAGO
038300     END-EVALUATE.
038400 240-ESTANDARIZAR-PAGO-E. EXIT.
038500
038600******************************************************************
038700*   CAMPANA FALTANTE O NO NUMERICA SE DEFAULTEA A CERO            *
038800******************************************************************
038900 250-CONVERTIR-CAMPANA SECTION.
039000     MOVE VTA-CAMPANA-RW TO WKS-CAMPANA-CAMPO
039100     IF WKS-CAMPANA-CAMPO = SPACES OR
039200        WKS-CAMPANA-CAMPO = '?' OR
039300        WKS-CAMPANA-CAMPO IS NOT NUMERIC
039400         MOVE ZERO TO CAN-CAMPANA
039500     ELSE
039600         MOVE WKS-CAMPANA-CAMPO TO CAN-CAMPANA
039700     END-IF.
039800 250-CONVERTIR-CAMPANA-E. EXIT.
039900
040000******************************************************************
040100*   VALIDA LA FECHA DE VENTA CON LA RUTINA COMPARTIDA SCRFEC01;   *
040200*   SI NO ES VALIDA REGRESA LA FECHA FIJA DE SOBREESCRITURA        *
040300******************************************************************
040400 260-VALIDAR-FECHA SECTION.
040500     CALL 'SCRFEC01' USING CAN-FECHA, WKS-LK-FECHA-OUT,
040600                           WKS-LK-FECHA-VALIDA
040700     MOVE WKS-LK-FECHA-OUT TO CAN-FECHA.
040800 260-VALIDAR-FECHA-E. EXIT.
040900
041000******************************************************************
041100*   CONVIERTE EL DESCUENTO CRUDO Y EJERCITA LA REGLA COMPARTIDA   *
041200*   DE CORRECCION DE DESCUENTO EN VENTA DE MONTO CERO (SCRDSC01). *
041300*   EN ESTE FLUJO EL MONTO CERO YA FUE DESCARTADO EN 230, ASI QUE *
041400*   LA RUTINA NUNCA AJUSTA EL DESCUENTO AQUI (VER BITACORA).      *
041500******************************************************************
041600 270-CORREGIR-DESCUENTO-CERO SECTION.
041700     MOVE VTA-DESCUENTO-RW TO WKS-DESCUENTO-CAMPO
041800     IF WKS-DESCUENTO-CAMPO = SPACES OR
041900        WKS-DESCUENTO-CAMPO = '?' OR
042000        WKS-DESCUENTO-CAMPO-X IS NOT NUMERIC
042100         MOVE ZERO TO WKS-DESCUENTO-NUM
042200         SET WKS-DESCUENTO-ES-VACIO TO TRUE
042300     ELSE
042400         MOVE WKS-DESCUENTO-CAMPO-X TO WKS-DESCUENTO-NUM
042500         MOVE 'N' TO WKS-DESCUENTO-VACIO
042600     END-IF
042700
042800     MOVE CAN-MONTO           TO WKS-LK-MONTO-DSC
042900     MOVE WKS-DESCUENTO-NUM   TO WKS-LK-DESCUENTO-DSC
043000     MOVE WKS-DESCUENTO-VACIO TO WKS-LK-DESCUENTO-VACIO-DSC
043100     CALL 'SCRDSC01' USING WKS-LK-MONTO-DSC, WKS-LK-DESCUENTO-DSC,
043200                           WKS-LK-DESCUENTO-VACIO-DSC
043300     MOVE WKS-LK-DESCUENTO-DSC TO CAN-DESCUENTO.
043400 270-CORREGIR-DESCUENTO-CERO-E. EXIT.
043500
043600******************************************************************
043700*   BUSCA SI EL NUMERO DE TRANSACCION YA FUE ACEPTADO             *
043800******************************************************************
043900 280-BUSCA-DUPLICADO SECTION.
044000     MOVE ZERO TO WKS-J
044100     IF WKS-TOTAL-STG > 0
044200         PERFORM 285-COMPARAR-ID-STG
044300             VARYING WKS-IY FROM 1 BY 1
044400                 UNTIL WKS-IY > WKS-TOTAL-STG
044500     END-IF.
044600 280-BUSCA-DUPLICADO-E. EXIT.
044700
044800******************************************************************
044900*   COMPARA EL NUMERO DE TRANSACCION DE UNA ENTRADA DE STAGING     *
045000*   CONTRA EL CANDIDATO ACTUAL; SI COINCIDE MARCA WKS-J            *
045100******************************************************************
045200 285-COMPARAR-ID-STG SECTION.
045300     IF STG-ID (WKS-IY) = CAN-ID
045400         MOVE 1 TO WKS-J
045500         SET WKS-IY TO WKS-TOTAL-STG
045600     END-IF.
045700 285-COMPARAR-ID-STG-E. EXIT.
045800
045900******************************************************************
046000*   ORDENA LOS MONTOS (BURBUJA) Y CALCULA Q1, Q3, IQR Y LOS       *
046100*   LIMITES DE ATIPICOS.  SI HAY MENOS DE 2 REGISTROS NO HAY      *
046200*   BASE ESTADISTICA PARA CALCULAR CUARTILES; SE ACEPTAN TODOS.   *
046300******************************************************************
046400 300-CALCULA-LIMITES-IQR SECTION.
046500     IF WKS-TOTAL-STG < 2
046600         MOVE ZERO TO WKS-LIMITE-BAJO
046700         MOVE 9999999.99 TO WKS-LIMITE-ALTO
046800         GO TO 300-CALCULA-LIMITES-IQR-E
046900     END-IF
047000
047100     PERFORM 305-COPIA-MONTOS
047200         VARYING WKS-IM FROM 1 BY 1 UNTIL WKS-IM > WKS-TOTAL-STG
047300
047400     PERFORM 310-ORDENA-PASADA
047500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= WKS-TOTAL-STG
047600
047700     MOVE 0.25 TO WKS-PCT-PARM
047800     PERFORM 320-CALCULA-PERCENTIL
047900     MOVE WKS-PERCENTIL-RESULT TO WKS-Q1
048000
048100     MOVE 0.75 TO WKS-PCT-PARM
048200     PERFORM 320-CALCULA-PERCENTIL
048300     MOVE WKS-PERCENTIL-RESULT TO WKS-Q3
048400
048500     COMPUTE WKS-IQR = WKS-Q3 - WKS-Q1
048600     COMPUTE WKS-LIMITE-BAJO ROUNDED = WKS-Q1 - (1.5 * WKS-IQR)
048700     COMPUTE WKS-LIMITE-ALTO ROUNDED = WKS-Q3 + (1.5 * WKS-IQR)
048800     IF WKS-LIMITE-BAJO < 0
048900         MOVE ZERO TO WKS-LIMITE-BAJO
049000     END-IF.
049100 300-CALCULA-LIMITES-IQR-E. EXIT.
049200
049300******************************************************************
049400*   COPIA UN MONTO DE LA TABLA DE STAGING A LA TABLA A ORDENAR    *
049500******************************************************************
049600 305-COPIA-MONTOS SECTION.
049700     MOVE STG-MONTO (WKS-IM) TO ORD-MONTO (WKS-IM).
049800 305-COPIA-MONTOS-E. EXIT.
049900
050000******************************************************************
050100*   UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE MONTOS             *
050200******************************************************************
050300 310-ORDENA-PASADA SECTION.
050400     PERFORM 315-ORDENA-COMPARA
050500         VARYING WKS-J FROM 1 BY 1
050600             UNTIL WKS-J > (WKS-TOTAL-STG - WKS-I).
050700 310-ORDENA-PASADA-E. EXIT.
050800
050900******************************************************************
051000*   COMPARA E INTERCAMBIA DOS MONTOS ADYACENTES DE LA TABLA        *
051100******************************************************************
051200 315-ORDENA-COMPARA SECTION.
051300     SET WKS-IM TO WKS-J
051400     IF ORD-MONTO (WKS-IM) > ORD-MONTO (WKS-J + 1)
051500         MOVE ORD-MONTO (WKS-J)     TO WKS-TEMP-MONTO
051600         MOVE ORD-MONTO (WKS-J + 1) TO ORD-MONTO (WKS-J)
051700         MOVE WKS-TEMP-MONTO        TO ORD-MONTO (WKS-J + 1)
051800     END-IF.
051900 315-ORDENA-COMPARA-E. EXIT.
052000
052100******************************************************************
052200*   CALCULA EL PERCENTIL WKS-PCT-PARM SOBRE LA TABLA ORDENADA DE  *
052300*   MONTOS POR INTERPOLACION LINEAL ENTRE ESTADISTICOS DE ORDEN:  *
052400*   RANGO = P * (N-1); VALOR = V(POS) + FRACCION*(V(POS+1)-V(POS))*
052500******************************************************************
052600 320-CALCULA-PERCENTIL SECTION.
052700     COMPUTE WKS-RANGO = WKS-PCT-PARM * (WKS-TOTAL-STG - 1)
052800     COMPUTE WKS-POS-ENTERA = WKS-RANGO
052900     COMPUTE WKS-FRACCION = WKS-RANGO - WKS-POS-ENTERA
053000     MOVE WKS-POS-ENTERA TO WKS-POS-EDIT
053100
053200     SET WKS-IM TO WKS-POS-ENTERA
053300     SET WKS-IM UP BY 1
053400     IF WKS-FRACCION = ZERO OR WKS-POS-ENTERA >= (WKS-TOTAL-STG - 1)
053500         SET WKS-IM TO WKS-POS-ENTERA
053600         SET WKS-IM UP BY 1
053700         MOVE ORD-MONTO (WKS-IM) TO WKS-PERCENTIL-RESULT
053800     ELSE
053900         SET WKS-IM TO WKS-POS-ENTERA
054000         SET WKS-IM UP BY 1
054100         COMPUTE WKS-DIFERENCIA =
054200                 ORD-MONTO (WKS-IM + 1) - ORD-MONTO (WKS-IM)
054300         COMPUTE WKS-INTERPOLADO =
054400                 ORD-MONTO (WKS-IM) + (WKS-FRACCION * WKS-DIFERENCIA)
054500         COMPUTE WKS-PERCENTIL-RESULT ROUNDED = WKS-INTERPOLADO
054600     END-IF.
054700 320-CALCULA-PERCENTIL-E. EXIT.
054800
054900******************************************************************
055000*   PASE 2: DESCARTA LOS MONTOS FUERA DE LOS LIMITES IQR Y        *
055100*   ESCRIBE EL EXTRACTO DE VENTAS YA DEPURADO                     *
055200******************************************************************
055300 400-PASE2-FILTRAR-Y-ESCRIBIR SECTION.
055400     SET WKS-IX TO WKS-I
055500     IF STG-MONTO (WKS-IX) < WKS-LIMITE-BAJO OR
055600        STG-MONTO (WKS-IX) > WKS-LIMITE-ALTO
055700         ADD 1 TO WKS-ATIPICOS
055800     ELSE
055900         MOVE STG-ID (WKS-IX)        TO VTA-ID-PR
056000         MOVE STG-FECHA (WKS-IX)     TO VTA-FECHA-PR
056100         MOVE STG-CLIENTE (WKS-IX)   TO VTA-CLIENTE-PR
056200         MOVE STG-PRODUCTO (WKS-IX)  TO VTA-PRODUCTO-PR
056300         MOVE STG-TIENDA (WKS-IX)    TO VTA-TIENDA-PR
056400         MOVE STG-CAMPANA (WKS-IX)   TO VTA-CAMPANA-PR
056500         MOVE STG-MONTO (WKS-IX)     TO VTA-MONTO-PR
056600         MOVE STG-DESCUENTO (WKS-IX) TO VTA-DESCUENTO-PR
056700         MOVE STG-PAGO (WKS-IX)      TO VTA-PAGO-PR
056800         WRITE REG-VTAPRE
056900         ADD 1 TO WKS-ESCRITOS
057000     END-IF.
057100 400-PASE2-FILTRAR-Y-ESCRIBIR-E. EXIT.
057200
057300******************************************************************
057400*              CIERRA LOS ARCHIVOS DE VENTAS                     *
057500******************************************************************
057600 800-CIERRA-ARCHIVOS SECTION.
057700     CLOSE VTARAW
057800     CLOSE VTAPRE.
057900 800-CIERRA-ARCHIVOS-E. EXIT.
058000
058100******************************************************************
058200*              IMPRIME EL RESUMEN DE PROCESO EN CONSOLA          *
058300******************************************************************
058400 900-ESTADISTICAS SECTION.
058500     DISPLAY '===================================================='
058600     DISPLAY 'VTAPRE01 - RESUMEN DE PREPARACION DE VENTAS'
058700     MOVE WKS-LEIDOS TO WKS-MASCARA-7
058800     DISPLAY 'REGISTROS LEIDOS       : ' WKS-MASCARA-7
058900     MOVE WKS-DESCARTE-FALTANTE TO WKS-MASCARA-7
059000     DISPLAY 'DESCARTE POR FALTANTE  : ' WKS-MASCARA-7
059100     MOVE WKS-DESCARTE-MONTO-CERO TO WKS-MASCARA-7
059200     DISPLAY 'DESCARTE POR MONTO CERO: ' WKS-MASCARA-7
059300     MOVE WKS-DESCARTE-PAGO TO WKS-MASCARA-7
059400     DISPLAY 'DESCARTE POR FORMA PAGO: ' WKS-MASCARA-7
059500     MOVE WKS-DUPLICADOS TO WKS-MASCARA-7
059600     DISPLAY 'DUPLICADOS DESCARTADOS : ' WKS-MASCARA-7
059700     MOVE WKS-ATIPICOS TO WKS-MASCARA-7
059800     DISPLAY 'ATIPICOS DESCARTADOS   : ' WKS-MASCARA-7
059900     MOVE WKS-ESCRITOS TO WKS-MASCARA-7
060000     DISPLAY 'REGISTROS ESCRITOS     : ' WKS-MASCARA-7
060100     DISPLAY '===================================================='.
060200 900-ESTADISTICAS-E. EXIT.
