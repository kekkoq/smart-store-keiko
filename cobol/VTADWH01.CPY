000100******************************************************************
000200*              VTADWH01  -  VENTA, REGISTRO DE BODEGA             *
000300*              APLICACION  : SMART STORE - BODEGA DE VENTAS       *
000400*              PROGRAMA(S) : ALMDWH01, VTAANL01                   *
000500*              DESCRIPCION : LAYOUT DE LA VENTA YA CARGADA A LA   *
000600*                            BODEGA DIMENSIONAL.  DWH-VTA-ID ES   *
000700*                            LA LLAVE (= VTA-ID-PR DEL EXTRACTO   *
000800*                            DEPURADO).  ORDEN DE COLUMNAS FIJADO *
000900*                            POR EL DISEÑO DE LA BODEGA, DISTINTO *
001000*                            AL DEL EXTRACTO DEPURADO.            *
001100******************************************************************
001200*    FECHA      PROGRAMADOR        DESCRIPCION
001300*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001400******************************************************************
001500 01  REG-VTADWH.
001600     05  DWH-VTA-ID          PIC 9(08).
001700     05  DWH-CLIENTE-ID      PIC 9(06).
001800     05  DWH-PRODUCTO-ID     PIC 9(06).
001900     05  DWH-TIENDA-ID       PIC 9(04).
002000     05  DWH-CAMPANA-ID      PIC 9(04).
002100     05  DWH-MONTO           PIC 9(07)V99.
002200     05  DWH-FECHA           PIC X(10).
002300     05  DWH-DESCUENTO       PIC 9(03)V99.
002400     05  FILLER              PIC X(08).
