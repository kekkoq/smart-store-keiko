000100******************************************************************
000200*              PRDPRE02  -  PRODUCTO, EXTRACTO DEPURADO           *
000300*              APLICACION  : SMART STORE - PREPARACION DATOS      *
000400*              PROGRAMA(S) : PRDPRE01, ALMDWH01                   *
000500*              DESCRIPCION : LAYOUT DEL EXTRACTO DE PRODUCTOS YA  *
000600*                            DEPURADO.  EXIST-PR YA SIN SIGNO Y   *
000700*                            PROVEEDOR-PR NUNCA VIAJA EN BLANCO.  *
000800*                            SIRVE TAMBIEN COMO LAYOUT DEL DATASET*
000900*                            DE BODEGA DE PRODUCTOS.              *
001000******************************************************************
001100*    FECHA      PROGRAMADOR        DESCRIPCION
001200*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001300******************************************************************
001400 01  REG-PRDPRE.
001500     05  PRD-ID-PR           PIC 9(06).
001600     05  PRD-NOMBRE-PR       PIC X(30).
001700     05  PRD-CATEGORIA-PR    PIC X(20).
001800     05  PRD-PRECIO-PR       PIC 9(05)V99.
001900     05  PRD-EXIST-PR        PIC 9(05).
002000     05  PRD-PROVEEDOR-PR    PIC X(25).
002100     05  FILLER              PIC X(07).
