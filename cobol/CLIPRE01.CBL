000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - PREPARACION DE DATOS               *
000500* PROGRAMA    : CLIPRE01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA EL EXTRACTO CRUDO DE CLIENTES.  RELLENA   *
000800*             : PUNTOS DE LEALTAD FALTANTES CON CERO, ELIMINA    *
000900*             : DUPLICADOS EXACTOS, DESCARTA PUNTOS NEGATIVOS Y  *
001000*             : LOS ATIPICOS SOBRE EL TECHO DEL PERCENTIL 99, Y  *
001100*             : NORMALIZA EL ESTILO DE ENGANCHE A UN CONJUNTO    *
001200*             : CANONICO.  ESCRIBE EL EXTRACTO YA DEPURADO.      *
001300* ARCHIVOS    : CLIRAW=E (SECUENCIAL), CLIPRE=S (SECUENCIAL)     *
001400* PROGRAMA(S) : SCRTRM01                                         *
001500* ACCION (ES) : BATCH UNICO, SIN PARAMETROS DE ENTRADA           *
001600* BPM/RATIONAL: RQ-4471                                          *
001700* NOMBRE      : PREPARACION DE DATOS DE CLIENTES                 *
001800******************************************************************
001900*                     B I T A C O R A   D E   C A M B I O S
002000******************************************************************
002100*    FECHA      PROGRAMADOR        DESCRIPCION
002200*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002300*    21/08/1988 PEDR               SE AGREGA TECHO DE ATIPICOS
002400*                                  POR PERCENTIL 99 (RANGO MAS
002500*                                  CERCANO) - RQ-4512
002600*    30/05/1990 PEDR               SE CORRIGE MAPEO DE TABLET A
002700*                                  MOBILE EN ENGANCHE - INC-4901
002800*    04/01/1999 EEDR               REVISION Y2K DE COMENTARIOS Y
002900*                                  CAMPOS DE FECHA - SIN CAMBIO
003000*                                  FUNCIONAL EN LOS TOTALES - RQ-5010
003100*    11/06/2003 MRGP               SE DOCUMENTA EL BLOQUEO DE
003200*                                  DUPLICADOS ANTES DEL MAPEO DE
003300*                                  ENGANCHE - RQ-6144
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     CLIPRE01.
003700 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
003800 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
003900 DATE-WRITTEN.   14/03/1987.
004000 DATE-COMPILED.  14/03/1987.
004100 SECURITY.       USO INTERNO - APLICACION SMART STORE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CLIRAW ASSIGN TO CLIRAW
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-CLIRAW.
005100     SELECT CLIPRE ASSIGN TO CLIPRE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-CLIPRE.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  CLIRAW
005700     LABEL RECORD IS STANDARD.
005800     COPY CLIRAW01.
005900 FD  CLIPRE
006000     LABEL RECORD IS STANDARD.
006100     COPY CLIPRE02.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*              INTERRUPTORES Y CONTADORES DE FILE STATUS         *
006500******************************************************************
006600 01  WKS-STATUS-ARCHIVOS.
006700     05  FS-CLIRAW               PIC X(02) VALUE ZEROS.
006800     05  FS-CLIPRE               PIC X(02) VALUE ZEROS.
006900     05  FILLER                  PIC X(04) VALUE SPACES.
007000 01  WKS-BANDERAS.
007100     05  WKS-FIN-CLIRAW          PIC X(01) VALUE 'N'.
007200         88  FIN-CLIRAW                  VALUE 'S'.
007300     05  FILLER                  PIC X(03) VALUE SPACES.
007400******************************************************************
007500*              CONTADORES DEL RESUMEN DE PROCESO (COMP)          *
007600******************************************************************
007700 01  WKS-CONTADORES.
007800     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
007900     05  WKS-DUPLICADOS          PIC 9(07) COMP VALUE ZERO.
008000     05  WKS-ATIPICOS            PIC 9(07) COMP VALUE ZERO.
008100     05  WKS-ESCRITOS            PIC 9(07) COMP VALUE ZERO.
008200     05  WKS-TOTAL-STG           PIC 9(07) COMP VALUE ZERO.
008300     05  FILLER                  PIC X(02) VALUE SPACES.
008400******************************************************************
008500*         CAMPO DE PUNTOS CRUDO - VISTA DE SIGNO / DIGITOS       *
008600******************************************************************
008700 01  WKS-PUNTOS-CAMPO.
008800     05  WKS-PUNTOS-TXT          PIC X(06) VALUE SPACES.
008900 01  WKS-PUNTOS-CAMPO-R REDEFINES WKS-PUNTOS-CAMPO.
009000     05  WKS-PUNTOS-SIGNO        PIC X(01).
009100     05  WKS-PUNTOS-DIGITOS      PIC X(05).
009200 01  WKS-PUNTOS-NUM              PIC S9(05) VALUE ZERO.
009300 01  WKS-PUNTOS-NUM-SA           PIC 9(05)  VALUE ZERO.
009400******************************************************************
009500*         REGISTRO CANDIDATO DEL PASE 1 Y SU VISTA PLANA         *
009600*         (PARA COMPARAR TODOS LOS CAMPOS DE UN SOLO GOLPE)      *
009700******************************************************************
009800 01  WKS-CANDIDATO.
009900     05  CAN-ID                  PIC 9(06).
010000     05  CAN-NOMBRE              PIC X(30).
010100     05  CAN-REGION              PIC X(12).
010200     05  CAN-FECHA               PIC X(10).
010300     05  CAN-PUNTOS              PIC 9(05).
010400     05  CAN-ENGANCHE            PIC X(10).
010500 01  WKS-CANDIDATO-R REDEFINES WKS-CANDIDATO.
010600     05  WKS-CANDIDATO-PLANO     PIC X(73).
010700******************************************************************
010800*         TABLA DE TRABAJO (PASE 1 -> PASE 2), TAMANO VARIABLE   *
010900******************************************************************
011000 01  WKS-TABLA-STAGING.
011100     05  WKS-STG-ENTRADA OCCURS 1 TO 2000 TIMES
011200                DEPENDING ON WKS-TOTAL-STG
011300                INDEXED BY WKS-IX, WKS-IY.
011400         10  STG-ID              PIC 9(06).
011500         10  STG-NOMBRE          PIC X(30).
011600         10  STG-REGION          PIC X(12).
011700         10  STG-FECHA           PIC X(10).
011800         10  STG-PUNTOS          PIC 9(05).
011900         10  STG-ENGANCHE        PIC X(10).
012000 01  WKS-STG-ENTRADA-R REDEFINES WKS-TABLA-STAGING.
012100     05  WKS-STG-PLANO OCCURS 2000 TIMES PIC X(73).
012200******************************************************************
012300*         TABLA DE PUNTOS PARA CALCULAR EL TECHO DE ATIPICOS     *
012400******************************************************************
012500 01  WKS-TABLA-PUNTOS-ORDEN.
012600     05  WKS-PUNTO-ORDEN OCCURS 1 TO 2000 TIMES
012700                DEPENDING ON WKS-TOTAL-STG
012800                INDEXED BY WKS-IP.
012900         10  ORD-PUNTOS          PIC 9(05).
013000 01  WKS-CALCULO-TECHO.
013100     05  WKS-POSICION-TECHO      PIC 9(07) COMP VALUE ZERO.
013200     05  WKS-TECHO-ATIPICOS      PIC 9(05) VALUE ZERO.
013300     05  WKS-MIN-PUNTOS          PIC 9(05) VALUE 99999.
013400     05  WKS-MAX-PUNTOS          PIC 9(05) VALUE ZERO.
013500     05  FILLER                  PIC X(02) VALUE SPACES.
013600******************************************************************
013700*         SUBINDICES DE BARRIDO E INTERCAMBIO (BURBUJA)          *
013800******************************************************************
013900 01  WKS-SUBINDICES.
014000     05  WKS-I                   PIC S9(07) COMP VALUE ZERO.
014100     05  WKS-J                   PIC S9(07) COMP VALUE ZERO.
014200     05  WKS-TEMP-PUNTOS         PIC 9(05)  VALUE ZERO.
014300     05  FILLER                  PIC X(02) VALUE SPACES.
014400******************************************************************
014500*         AREAS DE LLAMADA A LA RUTINA COMPARTIDA SCRTRM01       *
014600******************************************************************
014700 01  WKS-LK-CAMPO-IN             PIC X(40) VALUE SPACES.
014800 01  WKS-LK-CAMPO-OUT            PIC X(40) VALUE SPACES.
014900 01  WKS-LK-FUNCION              PIC 9(01) VALUE ZERO.
015000******************************************************************
015100*         MASCARAS PARA EL RESUMEN DE PROCESO EN CONSOLA         *
015200******************************************************************
015300 01  WKS-MASCARA-7               PIC ZZZ,ZZ9 VALUE ZERO.
015400 PROCEDURE DIVISION.
015500******************************************************************
015600 000-MAIN SECTION.
015700     PERFORM 100-APERTURA-ARCHIVOS
015800     PERFORM 200-PASE1-LEER-Y-DEPURAR UNTIL FIN-CLIRAW
015900     PERFORM 300-CALCULA-TECHO-ATIPICOS
016000     PERFORM 400-PASE2-FILTRAR-Y-ESCRIBIR
016100          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-STG
016200     PERFORM 900-ESTADISTICAS
016300     PERFORM 800-CIERRA-ARCHIVOS
016400     STOP RUN.
016500 000-MAIN-E. EXIT.
016600
016700******************************************************************
016800*              ABRE ARCHIVOS DE ENTRADA Y SALIDA                 *
016900******************************************************************
017000 100-APERTURA-ARCHIVOS SECTION.
017100     OPEN INPUT CLIRAW
017200     OPEN OUTPUT CLIPRE
017300     IF FS-CLIRAW NOT = '00'
017400         DISPLAY '>>> ERROR AL ABRIR CLIRAW - FS=' FS-CLIRAW
017500         MOVE 91 TO RETURN-CODE
017600         STOP RUN
017700     END-IF
017800     PERFORM 210-LEER-CLIRAW.
017900 100-APERTURA-ARCHIVOS-E. EXIT.
018000
018100******************************************************************
018200*   PASE 1: LEE, RELLENA FALTANTES, ELIMINA DUPLICADOS Y         *
018300*   DESCARTA PUNTOS NEGATIVOS.  LOS SOBREVIVIENTES QUEDAN EN     *
018400*   LA TABLA WKS-TABLA-STAGING PARA EL PASE 2.                   *
018500******************************************************************
018600 200-PASE1-LEER-Y-DEPURAR SECTION.
018700     MOVE CLI-ID-RW      TO CAN-ID
018800     MOVE CLI-NOMBRE-RW  TO CAN-NOMBRE
018900     MOVE CLI-REGION-RW  TO CAN-REGION
019000     MOVE CLI-FEC-ALTA-RW TO CAN-FECHA
019100     MOVE CLI-ENGANCHE-RW TO CAN-ENGANCHE
019200
019300     MOVE CLI-PUNTOS-RW  TO WKS-PUNTOS-TXT
019400     IF WKS-PUNTOS-TXT = SPACES
019500         MOVE ZERO TO CAN-PUNTOS
019600     ELSE
019700         IF WKS-PUNTOS-TXT IS NOT NUMERIC AND
019800            WKS-PUNTOS-DIGITOS IS NOT NUMERIC
019900             MOVE ZERO TO CAN-PUNTOS
020000         ELSE
020100             IF WKS-PUNTOS-SIGNO = '-'
020200                 MOVE WKS-PUNTOS-DIGITOS TO WKS-PUNTOS-NUM-SA
020300                 COMPUTE WKS-PUNTOS-NUM = ZERO - WKS-PUNTOS-NUM-SA
020400             ELSE
020500                 MOVE WKS-PUNTOS-TXT TO WKS-PUNTOS-NUM
020600             END-IF
020700             IF WKS-PUNTOS-NUM < 0
020800                 ADD 1 TO WKS-ATIPICOS
020900                 PERFORM 210-LEER-CLIRAW
021000                 GO TO 200-PASE1-LEER-Y-DEPURAR-E
021100             ELSE
021200                 MOVE WKS-PUNTOS-NUM TO CAN-PUNTOS
021300             END-IF
021400         END-IF
021500     END-IF
021600
021700     PERFORM 220-BUSCA-DUPLICADO
021800     IF WKS-J > 0
021900         ADD 1 TO WKS-DUPLICADOS
022000     ELSE
022100         ADD 1 TO WKS-TOTAL-STG
022200         SET WKS-IX TO WKS-TOTAL-STG
022300         MOVE CAN-ID       TO STG-ID (WKS-IX)
022400         MOVE CAN-NOMBRE   TO STG-NOMBRE (WKS-IX)
022500         MOVE CAN-REGION   TO STG-REGION (WKS-IX)
022600         MOVE CAN-FECHA    TO STG-FECHA (WKS-IX)
022700         MOVE CAN-PUNTOS   TO STG-PUNTOS (WKS-IX)
022800         MOVE CAN-ENGANCHE TO STG-ENGANCHE (WKS-IX)
022900     END-IF
023000
023100     PERFORM 210-LEER-CLIRAW.
023200 200-PASE1-LEER-Y-DEPURAR-E. EXIT.
023300
023400******************************************************************
023500*              LEE EL SIGUIENTE REGISTRO DE CLIRAW               *
023600******************************************************************
023700 210-LEER-CLIRAW SECTION.
023800     READ CLIRAW
023900         AT END
024000             SET FIN-CLIRAW TO TRUE
024100         NOT AT END
024200             ADD 1 TO WKS-LEIDOS
024300     END-READ.
024400 210-LEER-CLIRAW-E. EXIT.
024500
024600******************************************************************
024700*   BUSCA SI EL CANDIDATO YA EXISTE EN LA TABLA DE STAGING       *
024800*   (TODOS LOS CAMPOS IGUALES A UN REGISTRO YA ACEPTADO)         *
024900******************************************************************
025000 220-BUSCA-DUPLICADO SECTION.
025100     MOVE ZERO TO WKS-J
025200     IF WKS-TOTAL-STG > 0
025300         PERFORM 225-COMPARAR-STG
025400             VARYING WKS-IY FROM 1 BY 1
025500                 UNTIL WKS-IY > WKS-TOTAL-STG
025600     END-IF.
025700 220-BUSCA-DUPLICADO-E. EXIT.
025800
025900******************************************************************
026000*   COMPARA UNA ENTRADA DE LA TABLA DE STAGING CONTRA EL          *
026100*   CANDIDATO ACTUAL; SI COINCIDE MARCA WKS-J Y CIERRA EL BARRIDO *
026200******************************************************************
026300 225-COMPARAR-STG SECTION.
026400     IF WKS-STG-PLANO (WKS-IY) = WKS-CANDIDATO-PLANO
026500         MOVE 1 TO WKS-J
026600         SET WKS-IY TO WKS-TOTAL-STG
026700     END-IF.
026800 225-COMPARAR-STG-E. EXIT.
026900
027000******************************************************************
027100*   ORDENA LA TABLA DE PUNTOS (BURBUJA) Y CALCULA EL TECHO POR   *
027200*   PERCENTIL 99 CON RANGO MAS CERCANO: POSICION = TECHO(0.99*N) *
027300******************************************************************
027400 300-CALCULA-TECHO-ATIPICOS SECTION.
027500     IF WKS-TOTAL-STG = 0
027600         MOVE ZERO TO WKS-TECHO-ATIPICOS
027700         GO TO 300-CALCULA-TECHO-ATIPICOS-E
027800     END-IF
027900
028000     PERFORM 305-COPIA-PUNTOS
028100         VARYING WKS-IP FROM 1 BY 1 UNTIL WKS-IP > WKS-TOTAL-STG
028200
028300     PERFORM 310-ORDENA-PASADA
028400         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= WKS-TOTAL-STG
028500
028600     COMPUTE WKS-POSICION-TECHO =
028700             (99 * WKS-TOTAL-STG + 99) / 100
028800     IF WKS-POSICION-TECHO > WKS-TOTAL-STG
028900         MOVE WKS-TOTAL-STG TO WKS-POSICION-TECHO
029000     END-IF
029100     SET WKS-IP TO WKS-POSICION-TECHO
029200     MOVE ORD-PUNTOS (WKS-IP) TO WKS-TECHO-ATIPICOS.
029300 300-CALCULA-TECHO-ATIPICOS-E. EXIT.
029400
029500******************************************************************
029600*   COPIA UN PUNTO DE LA TABLA DE STAGING A LA TABLA A ORDENAR   *
029700******************************************************************
029800 305-COPIA-PUNTOS SECTION.
029900     MOVE STG-PUNTOS (WKS-IP) TO ORD-PUNTOS (WKS-IP).
030000 305-COPIA-PUNTOS-E. EXIT.
030100
030200******************************************************************
030300*   UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE PUNTOS            *
030400******************************************************************
030500 310-ORDENA-PASADA SECTION.
030600     PERFORM 315-ORDENA-COMPARA
030700         VARYING WKS-J FROM 1 BY 1
030800             UNTIL WKS-J > (WKS-TOTAL-STG - WKS-I).
030900 310-ORDENA-PASADA-E. EXIT.
031000
031100******************************************************************
031200*   COMPARA E INTERCAMBIA DOS PUNTOS ADYACENTES DE LA TABLA       *
031300******************************************************************
031400 315-ORDENA-COMPARA SECTION.
031500     SET WKS-IP TO WKS-J
031600     IF ORD-PUNTOS (WKS-IP) > ORD-PUNTOS (WKS-J + 1)
031700         MOVE ORD-PUNTOS (WKS-J)     TO WKS-TEMP-PUNTOS
031800         SET WKS-IP TO WKS-J
031900         MOVE ORD-PUNTOS (WKS-J + 1) TO ORD-PUNTOS (WKS-J)
032000         MOVE WKS-TEMP-PUNTOS        TO ORD-PUNTOS (WKS-J + 1)
032100     END-IF.
032200 315-ORDENA-COMPARA-E. EXIT.
032300
032400******************************************************************
032500*   PASE 2: DESCARTA LOS ATIPICOS SOBRE EL TECHO, MAPEA EL       *
032600*   ESTILO DE ENGANCHE Y ESCRIBE EL EXTRACTO DEPURADO            *
032700******************************************************************
032800 400-PASE2-FILTRAR-Y-ESCRIBIR SECTION.
032900     SET WKS-IX TO WKS-I
033000     IF STG-PUNTOS (WKS-IX) > WKS-TECHO-ATIPICOS
033100         ADD 1 TO WKS-ATIPICOS
033200     ELSE
033300         MOVE STG-ID (WKS-IX)       TO CLI-ID-PR
033400         MOVE STG-NOMBRE (WKS-IX)   TO CLI-NOMBRE-PR
033500         MOVE STG-REGION (WKS-IX)   TO CLI-REGION-PR
033600         MOVE STG-FECHA (WKS-IX)    TO CLI-FEC-ALTA-PR
033700         MOVE STG-PUNTOS (WKS-IX)   TO CLI-PUNTOS-PR
033800         PERFORM 410-MAPEAR-ENGANCHE
033900         WRITE REG-CLIPRE
034000         ADD 1 TO WKS-ESCRITOS
034100         IF STG-PUNTOS (WKS-IX) < WKS-MIN-PUNTOS
034200             MOVE STG-PUNTOS (WKS-IX) TO WKS-MIN-PUNTOS
034300         END-IF
034400         IF STG-PUNTOS (WKS-IX) > WKS-MAX-PUNTOS
034500             MOVE STG-PUNTOS (WKS-IX) TO WKS-MAX-PUNTOS
034600         END-IF
034700     END-IF.
034800 400-PASE2-FILTRAR-Y-ESCRIBIR-E. EXIT.
034900
035000******************************************************************
035100*   MAPEA EL ESTILO DE ENGANCHE (RECORTADO Y EN MINUSCULA) AL    *
035200*   CONJUNTO CANONICO MOBILE / DESKTOP / INSTORE / UNKNOWN       *
035300******************************************************************
035400 410-MAPEAR-ENGANCHE SECTION.
035500     MOVE STG-ENGANCHE (WKS-IX) TO WKS-LK-CAMPO-IN
035600     MOVE 1 TO WKS-LK-FUNCION
035700     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
035800                           WKS-LK-FUNCION
035900     MOVE WKS-LK-CAMPO-OUT TO WKS-LK-CAMPO-IN
036000     MOVE 5 TO WKS-LK-FUNCION
036100     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
036200                           WKS-LK-FUNCION
036300
036400     EVALUATE WKS-LK-CAMPO-OUT (1:10)
036500         WHEN 'mobile    '
036600             MOVE 'Mobile'    TO CLI-ENGANCHE-PR
036700         WHEN 'tablet    '
036800             MOVE 'Mobile'    TO CLI-ENGANCHE-PR
036900         WHEN 'desktop   '
037000             MOVE 'Desktop'   TO CLI-ENGANCHE-PR
037100         WHEN 'instore   '
037200             MOVE 'InStore'   TO CLI-ENGANCHE-PR
037300         WHEN 'kiosk     '
037400             MOVE 'InStore'   TO CLI-ENGANCHE-PR
037500         WHEN OTHER
037600             MOVE 'Unknown'   TO CLI-ENGANCHE-PR
037700     END-EVALUATE.
037800 410-MAPEAR-ENGANCHE-E. EXIT.
037900
038000******************************************************************
038100*              CIERRA LOS ARCHIVOS DE CLIENTES                   *
038200******************************************************************
038300 800-CIERRA-ARCHIVOS SECTION.
038400     CLOSE CLIRAW
038500     CLOSE CLIPRE.
038600 800-CIERRA-ARCHIVOS-E. EXIT.
038700
038800******************************************************************
038900*              IMPRIME EL RESUMEN DE PROCESO EN CONSOLA          *
039000******************************************************************
039100 900-ESTADISTICAS SECTION.
039200     DISPLAY '===================================================='
039300     DISPLAY 'CLIPRE01 - RESUMEN DE PREPARACION DE CLIENTES'
039400     MOVE WKS-LEIDOS TO WKS-MASCARA-7
039500     DISPLAY 'REGISTROS LEIDOS       : ' WKS-MASCARA-7
039600     MOVE WKS-DUPLICADOS TO WKS-MASCARA-7
039700     DISPLAY 'DUPLICADOS DESCARTADOS : ' WKS-MASCARA-7
039800     MOVE WKS-ATIPICOS TO WKS-MASCARA-7
039900     DISPLAY 'ATIPICOS DESCARTADOS   : ' WKS-MASCARA-7
040000     MOVE WKS-ESCRITOS TO WKS-MASCARA-7
040100     DISPLAY 'REGISTROS ESCRITOS     : ' WKS-MASCARA-7
040200     IF WKS-ESCRITOS > 0
040300         DISPLAY 'PUNTOS MINIMO ESCRITO  : ' WKS-MIN-PUNTOS
040400         DISPLAY 'PUNTOS MAXIMO ESCRITO  : ' WKS-MAX-PUNTOS
040500     ELSE
040600         DISPLAY 'PUNTOS MINIMO ESCRITO  : N/A - SIN REGISTROS'
040700         DISPLAY 'PUNTOS MAXIMO ESCRITO  : N/A - SIN REGISTROS'
040800     END-IF
040900     DISPLAY '===================================================='.
041000 900-ESTADISTICAS-E. EXIT.
