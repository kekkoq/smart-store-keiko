000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - PREPARACION DE DATOS               *
000500* PROGRAMA    : SCRTRM01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RUTINA COMPARTIDA DE DEPURACION DE TEXTO.  RECIBE*
000800*             : UN CAMPO ALFANUMERICO Y UN CODIGO DE FUNCION Y   *
000900*             : REGRESA EL CAMPO TRATADO: RECORTAR ESPACIOS,     *
001000*             : QUITAR ESPACIOS INTERMEDIOS, PONER EN MAYUSCULA  *
001100*             : INICIAL DE CADA PALABRA, O EN MAYUSCULA/MINUSCULA*
001200*             : TOTAL.  ES INVOCADA POR CLIPRE01, PRDPRE01 Y     *
001300*             : VTAPRE01 (VER REGLA DATA-SCRUBBER DEL INSTRUCTIVO*
001400*             : DE PREPARACION).                                 *
001500* ARCHIVOS    : NO APLICA                                        *
001600* PROGRAMA(S) : CLIPRE01, PRDPRE01, VTAPRE01                     *
001700******************************************************************
001800*                     B I T A C O R A   D E   C A M B I O S
001900******************************************************************
002000*    FECHA      PROGRAMADOR        DESCRIPCION
002100*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002200*    02/09/1988 PEDR               SE AGREGA FUNCION 3 (QUITA
002300*                                  ESPACIOS INTERMEDIOS) PARA EL
002400*                                  ESTANDAR DE FORMA DE PAGO
002500*    19/11/1991 PEDR               SE AJUSTA RECORTAR-CAMPO PARA
002600*                                  NO DESBORDAR AL PROCESAR CAMPOS
002700*                                  EN BLANCO - INC-2207
002800*    28/12/1998 EEDR               REVISION Y2K DE COMENTARIOS Y
002900*                                  DE CAMPOS DE FECHA - SIN CAMBIO
003000*                                  FUNCIONAL EN ESTA RUTINA - RQ-5010
003100*    11/06/2003 MRGP               SE DOCUMENTA USO DESDE VTAPRE01
003200*                                  PARA FORMA DE PAGO - RQ-6144
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     SCRTRM01.
003600 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
003700 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
003800 DATE-WRITTEN.   14/03/1987.
003900 DATE-COMPILED.  14/03/1987.
004000 SECURITY.       USO INTERNO - APLICACION SMART STORE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700******************************************************************
004800*              CAMPOS DE TRABAJO Y VISTAS REDEFINIDAS            *
004900******************************************************************
005000 01  WKS-CAMPO-TRABAJO           PIC X(40) VALUE SPACES.
005100 01  WKS-CAMPO-TRABAJO-R REDEFINES WKS-CAMPO-TRABAJO.
005200     05  WKS-CARACTER-IN         PIC X(01) OCCURS 40.
005300 01  WKS-RESULTADO               PIC X(40) VALUE SPACES.
005400 01  WKS-RESULTADO-R REDEFINES WKS-RESULTADO.
005500     05  WKS-CARACTER-OUT        PIC X(01) OCCURS 40.
005600 01  WKS-CONTADORES.
005700     05  WKS-I                   PIC S9(04) COMP VALUE ZERO.
005800     05  WKS-J                   PIC S9(04) COMP VALUE ZERO.
005900     05  WKS-LONGITUD            PIC S9(04) COMP VALUE ZERO.
006000 01  WKS-LONGITUD-EDIT           PIC 9(04) VALUE ZERO.
006100 01  WKS-LONGITUD-EDIT-R REDEFINES WKS-LONGITUD-EDIT.
006200     05  WKS-LONGITUD-X          PIC X(04).
006300 01  WKS-BANDERAS.
006400     05  WKS-INICIO-PALABRA      PIC X(01) VALUE 'S'.
006500         88  ES-INICIO-PALABRA           VALUE 'S'.
006600         88  NO-ES-INICIO-PALABRA        VALUE 'N'.
006700 LINKAGE SECTION.
006800 01  LK-CAMPO-IN                 PIC X(40).
006900 01  LK-CAMPO-OUT                PIC X(40).
007000 01  LK-FUNCION                  PIC 9(01).
007100     88  LK-FUN-RECORTAR                 VALUE 1.
007200     88  LK-FUN-MAYUS-INICIAL             VALUE 2.
007300     88  LK-FUN-QUITA-ESPACIOS           VALUE 3.
007400     88  LK-FUN-MAYUSCULAS              VALUE 4.
007500     88  LK-FUN-MINUSCULAS               VALUE 5.
007600******************************************************************
007700 PROCEDURE DIVISION USING LK-CAMPO-IN, LK-CAMPO-OUT, LK-FUNCION.
007800******************************************************************
007900 000-MAIN SECTION.
008000     MOVE LK-CAMPO-IN     TO WKS-CAMPO-TRABAJO
008100     MOVE SPACES          TO WKS-RESULTADO
008200
008300     EVALUATE TRUE
008400         WHEN LK-FUN-RECORTAR
008500             PERFORM RECORTAR-CAMPO
008600         WHEN LK-FUN-MAYUS-INICIAL
008700             PERFORM PONER-MAYUS-INICIAL
008800         WHEN LK-FUN-QUITA-ESPACIOS
008900             PERFORM QUITAR-ESPACIOS
009000         WHEN LK-FUN-MAYUSCULAS
009100             MOVE WKS-CAMPO-TRABAJO TO WKS-RESULTADO
009200             INSPECT WKS-RESULTADO CONVERTING
009300                 "abcdefghijklmnopqrstuvwxyz" TO
009400                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009500         WHEN LK-FUN-MINUSCULAS
009600             MOVE WKS-CAMPO-TRABAJO TO WKS-RESULTADO
009700             INSPECT WKS-RESULTADO CONVERTING
009800                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
009900                 "abcdefghijklmnopqrstuvwxyz"
010000         WHEN OTHER
010100             MOVE WKS-CAMPO-TRABAJO TO WKS-RESULTADO
010200     END-EVALUATE
010300
010400     MOVE WKS-RESULTADO TO LK-CAMPO-OUT
010500     GOBACK.
010600 000-MAIN-E. EXIT.
010700
010800******************************************************************
010900*      RECORTA ESPACIOS A LA IZQUIERDA Y A LA DERECHA            *
011000******************************************************************
011100 RECORTAR-CAMPO SECTION.
011200     MOVE 1 TO WKS-J
011300     PERFORM COPIA-CARACTER-NO-ESPACIO
011400         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 40
011500     MOVE WKS-J TO WKS-LONGITUD-EDIT.
011600 RECORTAR-CAMPO-E. EXIT.
011700
011800******************************************************************
011900*      COPIA UN CARACTER SI NO ES ESPACIO, COMPACTANDO HACIA     *
012000*      LA IZQUIERDA (CUERPO COMPARTIDO POR RECORTAR-CAMPO Y      *
012100*      QUITAR-ESPACIOS)                                          *
012200******************************************************************
012300 COPIA-CARACTER-NO-ESPACIO SECTION.
012400     IF WKS-CARACTER-IN (WKS-I) NOT = SPACE
012500         MOVE WKS-CARACTER-IN (WKS-I) TO
012600             WKS-CARACTER-OUT (WKS-J)
012700         ADD 1 TO WKS-J
012800     END-IF.
012900 COPIA-CARACTER-NO-ESPACIO-E. EXIT.
013000
013100******************************************************************
013200*      QUITA TODOS LOS ESPACIOS INTERMEDIOS (FORMA DE PAGO)      *
013300******************************************************************
013400 QUITAR-ESPACIOS SECTION.
013500     PERFORM RECORTAR-CAMPO.
013600     MOVE WKS-RESULTADO TO WKS-CAMPO-TRABAJO
013700     MOVE SPACES        TO WKS-RESULTADO
013800     MOVE 1 TO WKS-J
013900     PERFORM COPIA-CARACTER-NO-ESPACIO
014000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 40.
014100 QUITAR-ESPACIOS-E. EXIT.
014200
014300******************************************************************
014400*  RECORTA Y DEJA MAYUSCULA LA PRIMERA LETRA DE CADA PALABRA,    *
014500*  EL RESTO EN MINUSCULA (ESTANDARIZACION DE FORMA DE PAGO Y     *
014600*  DE ESTILO DE ENGANCHE)                                        *
014700******************************************************************
014800 PONER-MAYUS-INICIAL SECTION.
014900     PERFORM RECORTAR-CAMPO.
015000     MOVE WKS-RESULTADO TO WKS-CAMPO-TRABAJO
015100     INSPECT WKS-CAMPO-TRABAJO CONVERTING
015200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015300         "abcdefghijklmnopqrstuvwxyz"
015400     MOVE SPACES     TO WKS-RESULTADO
015500     SET ES-INICIO-PALABRA TO TRUE
015600     PERFORM CAPITALIZA-CARACTER
015700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 40.
015800 PONER-MAYUS-INICIAL-E. EXIT.
015900
016000******************************************************************
016100*      DEJA EN MAYUSCULA EL PRIMER CARACTER DE CADA PALABRA Y     *
016200*      EN MINUSCULA EL RESTO, VIGILANDO EL INICIO DE PALABRA      *
016300*      (CUERPO DE PONER-MAYUS-INICIAL)                            *
016400******************************************************************
016500 CAPITALIZA-CARACTER SECTION.
016600     IF WKS-CARACTER-IN (WKS-I) = SPACE
016700         SET ES-INICIO-PALABRA TO TRUE
016800         MOVE SPACE TO WKS-CARACTER-OUT (WKS-I)
016900     ELSE
017000         IF ES-INICIO-PALABRA
017100             MOVE WKS-CARACTER-IN (WKS-I) TO
017200                 WKS-CARACTER-OUT (WKS-I)
017300             INSPECT WKS-CARACTER-OUT (WKS-I) CONVERTING
017400                 "abcdefghijklmnopqrstuvwxyz" TO
017500                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017600             SET NO-ES-INICIO-PALABRA TO TRUE
017700         ELSE
017800             MOVE WKS-CARACTER-IN (WKS-I) TO
017900                 WKS-CARACTER-OUT (WKS-I)
018000         END-IF
018100     END-IF.
018200 CAPITALIZA-CARACTER-E. EXIT.
