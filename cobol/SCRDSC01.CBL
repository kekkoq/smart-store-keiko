000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - PREPARACION DE DATOS               *
000500* PROGRAMA    : SCRDSC01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RUTINA COMPARTIDA DE CORRECCION DE DESCUENTO EN  *
000800*             : VENTA DE MONTO CERO.  SI EL MONTO DE LA VENTA ES *
000900*             : 0.00 Y EL DESCUENTO VIENE VACIO O ES MENOR A     *
001000*             : 100.00, SE FIJA EL DESCUENTO EN 100.00.  ESTA    *
001100*             : REGLA SE DEJA COMO SUBRUTINA INDEPENDIENTE PARA  *
001200*             : PODER EJERCITARLA DIRECTAMENTE, AUNQUE EN EL     *
001300*             : FLUJO NORMAL DE VTAPRE01 EL FILTRO DE MONTO CERO *
001400*             : YA DESCARTA EL REGISTRO ANTES DE LLEGAR AQUI.    *
001500* ARCHIVOS    : NO APLICA                                        *
001600* PROGRAMA(S) : VTAPRE01                                         *
001700******************************************************************
001800*                     B I T A C O R A   D E   C A M B I O S
001900******************************************************************
002000*    FECHA      PROGRAMADOR        DESCRIPCION
002100*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002200*    04/01/1999 EEDR               REVISION Y2K DE COMENTARIOS -
002300*                                  SIN CAMBIO FUNCIONAL - RQ-5010
002400*    11/06/2003 MRGP               SE AGREGA VISTA DE BANDERA
002500*                                  EDITADA PARA DEPURACION EN
002600*                                  CONSOLA - RQ-6144
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     SCRDSC01.
003000 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
003100 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
003200 DATE-WRITTEN.   14/03/1987.
003300 DATE-COMPILED.  14/03/1987.
003400 SECURITY.       USO INTERNO - APLICACION SMART STORE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100******************************************************************
004200*              CONSTANTES Y VISTAS DE TRABAJO                    *
004300******************************************************************
004400 01  WKS-DESCUENTO-TOPE          PIC 9(03)V99 VALUE 100.00.
004500 01  WKS-MONTO-GRUPO.
004600     05  WKS-MONTO-CMP           PIC 9(07)V99 VALUE ZERO.
004700 01  WKS-MONTO-GRUPO-R REDEFINES WKS-MONTO-GRUPO.
004800     05  WKS-MONTO-X             PIC X(09).
004900 01  WKS-DESCUENTO-GRUPO.
005000     05  WKS-DESCUENTO-CMP       PIC 9(03)V99 VALUE ZERO.
005100 01  WKS-DESCUENTO-GRUPO-R REDEFINES WKS-DESCUENTO-GRUPO.
005200     05  WKS-DESCUENTO-X         PIC X(05).
005300 01  WKS-BANDERA-AJUSTE          PIC X(01) VALUE 'N'.
005400     88  SE-AJUSTO-DESCUENTO             VALUE 'S'.
005500 01  WKS-BANDERA-AJUSTE-R REDEFINES WKS-BANDERA-AJUSTE.
005600     05  WKS-BANDERA-AJUSTE-EDIT PIC X(01).
005700 LINKAGE SECTION.
005800 01  LK-MONTO                    PIC 9(07)V99.
005900 01  LK-DESCUENTO                PIC 9(03)V99.
006000 01  LK-DESCUENTO-VACIO          PIC X(01).
006100     88  DESCUENTO-VACIO                 VALUE 'S'.
006200     88  DESCUENTO-CON-VALOR             VALUE 'N'.
006300******************************************************************
006400 PROCEDURE DIVISION USING LK-MONTO, LK-DESCUENTO,
006500                          LK-DESCUENTO-VACIO.
006600******************************************************************
006700 000-MAIN SECTION.
006800     MOVE LK-MONTO     TO WKS-MONTO-CMP
006900     MOVE LK-DESCUENTO TO WKS-DESCUENTO-CMP
007000     MOVE 'N' TO WKS-BANDERA-AJUSTE
007100
007200     IF WKS-MONTO-CMP = ZERO
007300         IF DESCUENTO-VACIO OR WKS-DESCUENTO-CMP < WKS-DESCUENTO-TOPE
007400             MOVE WKS-DESCUENTO-TOPE TO LK-DESCUENTO
007500             SET SE-AJUSTO-DESCUENTO TO TRUE
007600         END-IF
007700     END-IF
007800     GOBACK.
007900 000-MAIN-E. EXIT.
