000100******************************************************************
000200*              VTAPRE02  -  VENTA, EXTRACTO DEPURADO              *
000300*              APLICACION  : SMART STORE - PREPARACION DATOS      *
000400*              PROGRAMA(S) : VTAPRE01, ALMDWH01                   *
000500*              DESCRIPCION : LAYOUT DEL EXTRACTO DE VENTAS YA     *
000600*                            DEPURADO.  CAMPANA-PR YA NUMERICA,   *
000700*                            PAGO-PR YA ESTANDARIZADO.  SIRVE     *
000800*                            TAMBIEN COMO BASE PARA EL REGISTRO   *
000900*                            DE LA BODEGA (VER VTADWH01, QUE      *
001000*                            REACOMODA EL ORDEN DE COLUMNAS).     *
001100******************************************************************
001200*    FECHA      PROGRAMADOR        DESCRIPCION
001300*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001400******************************************************************
001500 01  REG-VTAPRE.
001600     05  VTA-ID-PR           PIC 9(08).
001700     05  VTA-FECHA-PR        PIC X(10).
001800     05  VTA-CLIENTE-PR      PIC 9(06).
001900     05  VTA-PRODUCTO-PR     PIC 9(06).
002000     05  VTA-TIENDA-PR       PIC 9(04).
002100     05  VTA-CAMPANA-PR      PIC 9(04).
002200     05  VTA-MONTO-PR        PIC 9(07)V99.
002300     05  VTA-DESCUENTO-PR    PIC 9(03)V99.
002400     05  VTA-PAGO-PR         PIC X(12).
002500     05  FILLER              PIC X(16).
