000100******************************************************************
000200*              TDAREF01  -  TIENDA, MAESTRO DE REFERENCIA         *
000300*              APLICACION  : SMART STORE - BODEGA DE VENTAS       *
000400*              PROGRAMA(S) : ALMDWH01, VTAANL01                   *
000500*              DESCRIPCION : CATALOGO FIJO DE TIENDAS.  4         *
000600*                            REGISTROS FIJOS, VER ALMDWH01        *
000700*                            CARGA-TDAREF PARA EL CONTENIDO.      *
000800******************************************************************
000900*    FECHA      PROGRAMADOR        DESCRIPCION
001000*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001100******************************************************************
001200 01  REG-TDAREF.
001300     05  TDA-ID              PIC 9(04).
001400     05  TDA-NOMBRE          PIC X(25).
001500     05  TDA-REGION          PIC X(12).
001600     05  FILLER              PIC X(09).
