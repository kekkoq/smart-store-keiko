000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - PREPARACION DE DATOS               *
000500* PROGRAMA    : SCRFEC01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RUTINA COMPARTIDA DE VALIDACION DE FECHA.  RECIBE*
000800*             : UNA FECHA EN FORMATO AAAA-MM-DD Y VERIFICA QUE   *
000900*             : SEA UNA FECHA DE CALENDARIO VALIDA (INCLUYENDO   *
001000*             : AÑOS BISIESTOS).  SI NO ES VALIDA (O VIENE EN    *
001100*             : BLANCO) REGRESA LA FECHA FIJA DE SOBREESCRITURA, *
001200*             : SEGUN LA REGLA DATA-SCRUBBER DE FECHA INVALIDA.  *
001300*             : ES INVOCADA POR VTAPRE01 PARA LA FECHA DE VENTA. *
001400* ARCHIVOS    : NO APLICA                                        *
001500* PROGRAMA(S) : VTAPRE01                                         *
001600******************************************************************
001700*                     B I T A C O R A   D E   C A M B I O S
001800******************************************************************
001900*    FECHA      PROGRAMADOR        DESCRIPCION
002000*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002100*    27/09/1989 PEDR               SE CORRIGE VALIDACION DE
002200*                                  FEBRERO EN AÑO BISIESTO -
002300*                                  INC-4498
002400*    04/01/1999 EEDR               REVISION Y2K DE LA RUTINA -
002500*                                  SE AMPLIA EL SIGLO DEL AÑO A
002600*                                  4 POSICIONES EN TODOS LOS
002700*                                  CAMPOS DE TRABAJO - RQ-5010
002800*    11/06/2003 MRGP               SE ACTUALIZA LA FECHA FIJA DE
002900*                                  SOBREESCRITURA A 2025-05-04
003000*                                  SEGUN NUEVO INSTRUCTIVO - RQ-6144
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.     SCRFEC01.
003400 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
003500 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
003600 DATE-WRITTEN.   14/03/1987.
003700 DATE-COMPILED.  14/03/1987.
003800 SECURITY.       USO INTERNO - APLICACION SMART STORE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600*         CONSTANTE DE SOBREESCRITURA Y TABLA DE DIAS-MES        *
004700******************************************************************
004800 01  WKS-FECHA-DEFECTO           PIC X(10) VALUE '2025-05-04'.
004900 01  WKS-TABLA-DIAS.
005000     05  FILLER              PIC X(24) VALUE '312831303130313130313031'.
005100 01  WKS-TABLA-DIAS-R REDEFINES WKS-TABLA-DIAS.
005200     05  WKS-DIAS-MES        PIC 99 OCCURS 12 TIMES.
005300 01  WKS-CAMPOS-DE-TRABAJO.
005400     05  WKS-ANIO-NUM        PIC 9(04) VALUE ZERO.
005500     05  WKS-MES-NUM         PIC 9(02) VALUE ZERO.
005600     05  WKS-DIA-NUM         PIC 9(02) VALUE ZERO.
005700     05  WKS-TOPE-DIA        PIC 9(02) VALUE ZERO.
005800     05  WKS-ANIO-ENTERO     PIC 9(04) VALUE ZERO.
005900     05  WKS-ES-BISIESTO     PIC X(01) VALUE 'N'.
006000         88  ANIO-BISIESTO           VALUE 'S'.
006100 01  WKS-ANIO-EDIT               PIC 9(04) VALUE ZERO.
006200 01  WKS-ANIO-EDIT-R REDEFINES WKS-ANIO-EDIT.
006300     05  WKS-ANIO-EDIT-X     PIC X(04).
006400 LINKAGE SECTION.
006500 01  LK-FECHA-IN                 PIC X(10).
006600 01  LK-FECHA-IN-R REDEFINES LK-FECHA-IN.
006700     05  LK-FEC-ANIO             PIC X(04).
006800     05  LK-FEC-GUION-1          PIC X(01).
006900     05  LK-FEC-MES              PIC X(02).
007000     05  LK-FEC-GUION-2          PIC X(01).
007100     05  LK-FEC-DIA              PIC X(02).
007200 01  LK-FECHA-OUT                PIC X(10).
007300 01  LK-FECHA-VALIDA             PIC X(01).
007400     88  LK-FECHA-ES-VALIDA              VALUE 'S'.
007500     88  LK-FECHA-NO-ES-VALIDA           VALUE 'N'.
007600******************************************************************
007700 PROCEDURE DIVISION USING LK-FECHA-IN, LK-FECHA-OUT,
007800                          LK-FECHA-VALIDA.
007900******************************************************************
008000 000-MAIN SECTION.
008100     SET LK-FECHA-ES-VALIDA TO TRUE
008200     PERFORM VALIDAR-FORMATO
008300     IF LK-FECHA-ES-VALIDA
008400         PERFORM VALIDAR-RANGO-CALENDARIO
008500     END-IF
008600
008700     IF LK-FECHA-ES-VALIDA
008800         MOVE LK-FECHA-IN  TO LK-FECHA-OUT
008900     ELSE
009000         MOVE WKS-FECHA-DEFECTO TO LK-FECHA-OUT
009100     END-IF
009200     GOBACK.
009300 000-MAIN-E. EXIT.
009400
009500******************************************************************
009600*    VERIFICA GUIONES EN POSICION Y QUE ANIO/MES/DIA SEAN NUM.   *
009700******************************************************************
009800 VALIDAR-FORMATO SECTION.
009900     IF LK-FECHA-IN = SPACES
010000         SET LK-FECHA-NO-ES-VALIDA TO TRUE
010100     ELSE
010200         IF LK-FEC-GUION-1 NOT = '-' OR LK-FEC-GUION-2 NOT = '-'
010300             SET LK-FECHA-NO-ES-VALIDA TO TRUE
010400         ELSE
010500             IF LK-FEC-ANIO NOT NUMERIC OR
010600                LK-FEC-MES  NOT NUMERIC OR
010700                LK-FEC-DIA  NOT NUMERIC
010800                 SET LK-FECHA-NO-ES-VALIDA TO TRUE
010900             END-IF
011000         END-IF
011100     END-IF.
011200 VALIDAR-FORMATO-E. EXIT.
011300
011400******************************************************************
011500*    VERIFICA MES 01-12 Y DIA DENTRO DEL RANGO DEL MES, CON      *
011600*    AJUSTE DE FEBRERO EN AÑO BISIESTO                           *
011700******************************************************************
011800 VALIDAR-RANGO-CALENDARIO SECTION.
011900     MOVE LK-FEC-ANIO TO WKS-ANIO-NUM
012000     MOVE LK-FEC-MES  TO WKS-MES-NUM
012100     MOVE LK-FEC-DIA  TO WKS-DIA-NUM
012200
012300     IF WKS-MES-NUM < 1 OR WKS-MES-NUM > 12
012400         SET LK-FECHA-NO-ES-VALIDA TO TRUE
012500     ELSE
012600         PERFORM DETERMINAR-BISIESTO
012700         MOVE WKS-DIAS-MES (WKS-MES-NUM) TO WKS-TOPE-DIA
012800         IF WKS-MES-NUM = 2 AND ANIO-BISIESTO
012900             MOVE 29 TO WKS-TOPE-DIA
013000         END-IF
013100         IF WKS-DIA-NUM < 1 OR WKS-DIA-NUM > WKS-TOPE-DIA
013200             SET LK-FECHA-NO-ES-VALIDA TO TRUE
013300         END-IF
013400     END-IF.
013500 VALIDAR-RANGO-CALENDARIO-E. EXIT.
013600
013700******************************************************************
013800*    AÑO BISIESTO: DIVISIBLE ENTRE 4, EXCEPTO SIGLOS QUE NO      *
013900*    SEAN DIVISIBLES ENTRE 400                                   *
014000******************************************************************
014100 DETERMINAR-BISIESTO SECTION.
014200     MOVE 'N' TO WKS-ES-BISIESTO
014300     COMPUTE WKS-ANIO-ENTERO = (WKS-ANIO-NUM / 4) * 4
014400     IF WKS-ANIO-ENTERO = WKS-ANIO-NUM
014500         MOVE 'S' TO WKS-ES-BISIESTO
014600         COMPUTE WKS-ANIO-ENTERO = (WKS-ANIO-NUM / 100) * 100
014700         IF WKS-ANIO-ENTERO = WKS-ANIO-NUM
014800             MOVE 'N' TO WKS-ES-BISIESTO
014900             COMPUTE WKS-ANIO-ENTERO = (WKS-ANIO-NUM / 400) * 400
015000             IF WKS-ANIO-ENTERO = WKS-ANIO-NUM
015100                 MOVE 'S' TO WKS-ES-BISIESTO
015200             END-IF
015300         END-IF
015400     END-IF
015500     MOVE WKS-ANIO-NUM TO WKS-ANIO-EDIT.
015600 DETERMINAR-BISIESTO-E. EXIT.
