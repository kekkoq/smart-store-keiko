000100******************************************************************
000200*              CLIPRE02  -  CLIENTE, EXTRACTO DEPURADO            *
000300*              APLICACION  : SMART STORE - PREPARACION DATOS      *
000400*              PROGRAMA(S) : CLIPRE01, ALMDWH01                   *
000500*              DESCRIPCION : LAYOUT DEL EXTRACTO DE CLIENTES YA   *
000600*                            DEPURADO.  MISMO ORDEN DE CAMPOS QUE *
000700*                            CLIRAW01; PUNTOS-PR SIN SIGNO Y      *
000800*                            ENGANCHE-PR YA MAPEADO AL CONJUNTO   *
000900*                            CANONICO.  SIRVE TAMBIEN COMO LAYOUT *
001000*                            DEL DATASET DE BODEGA DE CLIENTES.   *
001100******************************************************************
001200*    FECHA      PROGRAMADOR        DESCRIPCION
001300*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001400******************************************************************
001500 01  REG-CLIPRE.
001600     05  CLI-ID-PR           PIC 9(06).
001700     05  CLI-NOMBRE-PR       PIC X(30).
001800     05  CLI-REGION-PR       PIC X(12).
001900     05  CLI-FEC-ALTA-PR     PIC X(10).
002000     05  CLI-PUNTOS-PR       PIC 9(05).
002100     05  CLI-ENGANCHE-PR     PIC X(10).
002200     05  FILLER              PIC X(07).
