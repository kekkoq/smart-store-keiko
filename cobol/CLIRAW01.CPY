000100******************************************************************
000200*              CLIRAW01  -  CLIENTE, EXTRACTO CRUDO               *
000300*              APLICACION  : SMART STORE - PREPARACION DATOS      *
000400*              PROGRAMA(S) : CLIPRE01                             *
000500*              DESCRIPCION : LAYOUT DEL EXTRACTO DE CLIENTES TAL  *
000600*                            COMO LLEGA DE LA TIENDA, ANTES DE LA *
000700*                            DEPURACION.  CAMPOS NUMERICOS QUE EL *
000800*                            ORIGEN PUEDE ENVIAR EN BLANCO VIAJAN *
000900*                            COMO ALFANUMERICOS PARA NO TRONCAR   *
001000*                            EL READ.                             *
001100******************************************************************
001200*    FECHA      PROGRAMADOR        DESCRIPCION
001300*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001400******************************************************************
001500 01  REG-CLIRAW.
001600     05  CLI-ID-RW           PIC 9(06).
001700     05  CLI-NOMBRE-RW       PIC X(30).
001800     05  CLI-REGION-RW       PIC X(12).
001900     05  CLI-FEC-ALTA-RW     PIC X(10).
002000     05  CLI-PUNTOS-RW       PIC X(06).
002100     05  CLI-ENGANCHE-RW     PIC X(10).
002200     05  FILLER              PIC X(06).
