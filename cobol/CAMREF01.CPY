000100******************************************************************
000200*              CAMREF01  -  CAMPANA, MAESTRO DE REFERENCIA        *
000300*              APLICACION  : SMART STORE - BODEGA DE VENTAS       *
000400*              PROGRAMA(S) : ALMDWH01                             *
000500*              DESCRIPCION : CATALOGO FIJO DE CAMPANAS.  4        *
000600*                            REGISTROS FIJOS (0=SIN CAMPANA), VER *
000700*                            ALMDWH01 CARGA-CAMREF PARA CONTENIDO.*
000800******************************************************************
000900*    FECHA      PROGRAMADOR        DESCRIPCION
001000*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001100******************************************************************
001200 01  REG-CAMREF.
001300     05  CAM-ID              PIC 9(04).
001400     05  CAM-NOMBRE          PIC X(20).
001500     05  CAM-FEC-INICIO      PIC X(10).
001600     05  CAM-FEC-FIN         PIC X(10).
001700     05  FILLER              PIC X(06).
