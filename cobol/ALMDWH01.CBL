000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - BODEGA DE VENTAS                   *
000500* PROGRAMA    : ALMDWH01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA DE LA BODEGA DIMENSIONAL DE VENTAS.  BORRA *
000800*             : Y RECREA LOS 5 DATASETS DE BODEGA (CLIENTE,      *
000900*             : PRODUCTO, VENTA, TIENDA Y CAMPANA), ESCRIBE LOS  *
001000*             : 4 REGISTROS FIJOS DE TIENDA Y LOS 4 DE CAMPANA,  *
001100*             : Y COPIA LOS EXTRACTOS YA DEPURADOS DE CLIENTES,  *
001200*             : PRODUCTOS Y VENTAS.  LA VENTA SE DESCARTA SI SU  *
001300*             : LLAVE (VTA-ID-PR) YA FUE CARGADA - EL DEPURADO   *
001400*             : DEBE VENIR SIN DUPLICADOS, PERO EL DATASET DE    *
001500*             : BODEGA SE PROTEGE POR LLAVE DE TODAS FORMAS.     *
001600* ARCHIVOS    : CLIPRE=E, PRDPRE=E, VTAPRE=E (SECUENCIALES);     *
001700*             : ALMCLI, ALMPRD, ALMVTA, ALMTDA, ALMCAM=S (INDEX) *
001800* PROGRAMA(S) : NINGUNO                                          *
001900* ACCION (ES) : BATCH UNICO, SIN PARAMETROS DE ENTRADA           *
002000* BPM/RATIONAL: RQ-4471                                          *
002100* NOMBRE      : CARGA DE LA BODEGA DIMENSIONAL DE VENTAS         *
002200******************************************************************
002300*                     B I T A C O R A   D E   C A M B I O S
002400******************************************************************
002500*    FECHA      PROGRAMADOR        DESCRIPCION
002600*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002700*    16/09/1990 PEDR               SE AGREGA CONTEO DE VENTAS
002800*                                  DESCARTADAS POR LLAVE DUPLICADA
002900*                                  EN LA BODEGA - INC-3910
003000*    04/01/1999 EEDR               REVISION Y2K DE COMENTARIOS -
003100*                                  SIN CAMBIO FUNCIONAL - RQ-5010
003200*    11/06/2003 MRGP               SE DOCUMENTA QUE LA BODEGA NO
003300*                                  REASIGNA FECHA DE VENTA AL AZAR
003400*                                  COMO EN INSTALACIONES ANTERIORES;
003500*                                  SE CONSERVA LA FECHA DEPURADA -
003600*                                  RQ-6144
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     ALMDWH01.
004000 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
004100 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
004200 DATE-WRITTEN.   14/03/1987.
004300 DATE-COMPILED.  14/03/1987.
004400 SECURITY.       USO INTERNO - APLICACION SMART STORE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A
005300******************************************************************
005400     SELECT CLIPRE ASSIGN TO CLIPRE
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-CLIPRE.
005700     SELECT PRDPRE ASSIGN TO PRDPRE
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-PRDPRE.
006000     SELECT VTAPRE ASSIGN TO VTAPRE
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-VTAPRE.
006300******************************************************************
006400*              A R C H I V O S   D E   S A L I D A  (BODEGA)
006500******************************************************************
006600     SELECT ALMCLI ASSIGN TO ALMCLI
006700            ORGANIZATION IS INDEXED
006800            ACCESS MODE  IS RANDOM
006900            RECORD KEY   IS ALC-ID-PR
007000            FILE STATUS  IS FS-ALMCLI.
007100     SELECT ALMPRD ASSIGN TO ALMPRD
007200            ORGANIZATION IS INDEXED
007300            ACCESS MODE  IS RANDOM
007400            RECORD KEY   IS ALP-ID-PR
007500            FILE STATUS  IS FS-ALMPRD.
007600     SELECT ALMVTA ASSIGN TO ALMVTA
007700            ORGANIZATION IS INDEXED
007800            ACCESS MODE  IS RANDOM
007900            RECORD KEY   IS DWH-VTA-ID
008000            FILE STATUS  IS FS-ALMVTA.
008100     SELECT ALMTDA ASSIGN TO ALMTDA
008200            ORGANIZATION IS INDEXED
008300            ACCESS MODE  IS RANDOM
008400            RECORD KEY   IS TDA-ID
008500            FILE STATUS  IS FS-ALMTDA.
008600     SELECT ALMCAM ASSIGN TO ALMCAM
008700            ORGANIZATION IS INDEXED
008800            ACCESS MODE  IS RANDOM
008900            RECORD KEY   IS CAM-ID
009000            FILE STATUS  IS FS-ALMCAM.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CLIPRE
009400     LABEL RECORD IS STANDARD.
009500     COPY CLIPRE02.
009600 FD  PRDPRE
009700     LABEL RECORD IS STANDARD.
009800     COPY PRDPRE02.
009900 FD  VTAPRE
010000     LABEL RECORD IS STANDARD.
010100     COPY VTAPRE02.
010200 FD  ALMCLI
010300     LABEL RECORD IS STANDARD.
010400     COPY CLIPRE02 REPLACING REG-CLIPRE BY REG-ALMCLI
010500                             LEADING CLI BY ALC.
010600 FD  ALMPRD
010700     LABEL RECORD IS STANDARD.
010800     COPY PRDPRE02 REPLACING REG-PRDPRE BY REG-ALMPRD
010900                             LEADING PRD BY ALP.
011000 FD  ALMVTA
011100     LABEL RECORD IS STANDARD.
011200     COPY VTADWH01.
011300 FD  ALMTDA
011400     LABEL RECORD IS STANDARD.
011500     COPY TDAREF01.
011600 FD  ALMCAM
011700     LABEL RECORD IS STANDARD.
011800     COPY CAMREF01.
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*              INTERRUPTORES Y CONTADORES DE FILE STATUS         *
012200******************************************************************
012300 01  WKS-STATUS-ARCHIVOS.
012400     05  FS-CLIPRE               PIC X(02) VALUE ZEROS.
012500     05  FS-PRDPRE               PIC X(02) VALUE ZEROS.
012600     05  FS-VTAPRE               PIC X(02) VALUE ZEROS.
012700     05  FS-ALMCLI               PIC X(02) VALUE ZEROS.
012800     05  FS-ALMPRD               PIC X(02) VALUE ZEROS.
012900     05  FS-ALMVTA               PIC X(02) VALUE ZEROS.
013000     05  FS-ALMTDA               PIC X(02) VALUE ZEROS.
013100     05  FS-ALMCAM               PIC X(02) VALUE ZEROS.
013200 01  WKS-BANDERAS.
013300     05  WKS-FIN-CLIPRE          PIC X(01) VALUE 'N'.
013400         88  FIN-CLIPRE                  VALUE 'S'.
013500     05  WKS-FIN-PRDPRE          PIC X(01) VALUE 'N'.
013600         88  FIN-PRDPRE                  VALUE 'S'.
013700     05  WKS-FIN-VTAPRE          PIC X(01) VALUE 'N'.
013800         88  FIN-VTAPRE                  VALUE 'S'.
013900     05  FILLER                  PIC X(05) VALUE SPACES.
014000******************************************************************
014100*              CONTADORES DEL RESUMEN DE PROCESO (COMP)          *
014200******************************************************************
014300 01  WKS-CONTADORES.
014400     05  WKS-TIENDAS-CARGADAS    PIC 9(07) COMP VALUE ZERO.
014500     05  WKS-CAMPANAS-CARGADAS   PIC 9(07) COMP VALUE ZERO.
014600     05  WKS-CLIENTES-CARGADOS   PIC 9(07) COMP VALUE ZERO.
014700     05  WKS-PRODUCTOS-CARGADOS  PIC 9(07) COMP VALUE ZERO.
014800     05  WKS-VENTAS-LEIDAS       PIC 9(07) COMP VALUE ZERO.
014900     05  WKS-VENTAS-CARGADAS     PIC 9(07) COMP VALUE ZERO.
015000     05  WKS-VENTAS-DUP-BODEGA   PIC 9(07) COMP VALUE ZERO.
015100     05  FILLER                  PIC X(02) VALUE SPACES.
015200******************************************************************
015300*         77-LEVEL: IDENTIFICACION DEL PROGRAMA PARA CONSOLA     *
015400******************************************************************
015500 77  WKS-PROGRAMA                PIC X(08) VALUE 'ALMDWH01'.
015600******************************************************************
015700*         VISTAS DE DEPURACION PARA LLAVES RECHAZADAS POR        *
015800*         DUPLICADO AL ESCRIBIR EN LA BODEGA (WRITE...INVALID)   *
015900******************************************************************
016000 01  WKS-ID-CLIENTE-DUP          PIC 9(06) VALUE ZERO.
016100 01  WKS-ID-CLIENTE-DUP-R REDEFINES WKS-ID-CLIENTE-DUP.
016200     05  WKS-ID-CLIENTE-DUP-X    PIC X(06).
016300 01  WKS-ID-PRODUCTO-DUP         PIC 9(06) VALUE ZERO.
016400 01  WKS-ID-PRODUCTO-DUP-R REDEFINES WKS-ID-PRODUCTO-DUP.
016500     05  WKS-ID-PRODUCTO-DUP-X   PIC X(06).
016600 01  WKS-ID-VENTA-DUP            PIC 9(08) VALUE ZERO.
016700 01  WKS-ID-VENTA-DUP-R REDEFINES WKS-ID-VENTA-DUP.
016800     05  WKS-ID-VENTA-DUP-X      PIC X(08).
016900******************************************************************
017000*         MASCARAS PARA EL RESUMEN DE PROCESO EN CONSOLA         *
017100******************************************************************
017200 01  WKS-MASCARA-7               PIC ZZZ,ZZ9 VALUE ZERO.
017300 PROCEDURE DIVISION.
017400******************************************************************
017500 000-MAIN SECTION.
017600     PERFORM 100-APERTURA-ARCHIVOS
017700     PERFORM 200-CARGA-TDAREF
017800     PERFORM 300-CARGA-CAMREF
017900     PERFORM 400-CARGA-CLIENTES
018000     PERFORM 500-CARGA-PRODUCTOS
018100     PERFORM 600-CARGA-VENTAS
018200     PERFORM 900-ESTADISTICAS
018300     PERFORM 800-CIERRA-ARCHIVOS
018400     STOP RUN.
018500 000-MAIN-E. EXIT.
018600
018700******************************************************************
018800*    ABRE LOS 3 EXTRACTOS DEPURADOS DE ENTRADA Y RECREA LOS 5    *
018900*    DATASETS DE BODEGA (OPEN OUTPUT SOBRE INDEXED = REFRESH)    *
019000******************************************************************
019100 100-APERTURA-ARCHIVOS SECTION.
019200     OPEN INPUT  CLIPRE
019300     IF FS-CLIPRE NOT = '00'
019400         DISPLAY 'ERROR AL ABRIR CLIPRE - FS=' FS-CLIPRE
019500         STOP RUN
019600     END-IF
019700     OPEN INPUT  PRDPRE
019800     IF FS-PRDPRE NOT = '00'
019900         DISPLAY 'ERROR AL ABRIR PRDPRE - FS=' FS-PRDPRE
020000         STOP RUN
020100     END-IF
020200     OPEN INPUT  VTAPRE
020300     IF FS-VTAPRE NOT = '00'
020400         DISPLAY 'ERROR AL ABRIR VTAPRE - FS=' FS-VTAPRE
020500         STOP RUN
020600     END-IF
020700     OPEN OUTPUT ALMTDA
020800     IF FS-ALMTDA NOT = '00'
020900         DISPLAY 'ERROR AL RECREAR ALMTDA - FS=' FS-ALMTDA
021000         STOP RUN
021100     END-IF
021200     OPEN OUTPUT ALMCAM
021300     IF FS-ALMCAM NOT = '00'
021400         DISPLAY 'ERROR AL RECREAR ALMCAM - FS=' FS-ALMCAM
021500         STOP RUN
021600     END-IF
021700     OPEN OUTPUT ALMCLI
021800     IF FS-ALMCLI NOT = '00'
021900         DISPLAY 'ERROR AL RECREAR ALMCLI - FS=' FS-ALMCLI
022000         STOP RUN
022100     END-IF
022200     OPEN OUTPUT ALMPRD
022300     IF FS-ALMPRD NOT = '00'
022400         DISPLAY 'ERROR AL RECREAR ALMPRD - FS=' FS-ALMPRD
022500         STOP RUN
022600     END-IF
022700     OPEN OUTPUT ALMVTA
022800     IF FS-ALMVTA NOT = '00'
022900         DISPLAY 'ERROR AL RECREAR ALMVTA - FS=' FS-ALMVTA
023000         STOP RUN
023100     END-IF.
023200 100-APERTURA-ARCHIVOS-E. EXIT.
023300
023400******************************************************************
023500*    ESCRIBE LOS 4 REGISTROS FIJOS DE TIENDA (CATALOGO SMART     *
023600*    STORE - VER RQ-4471 PARA EL ORIGEN DE LOS DATOS)             *
023700******************************************************************
023800 200-CARGA-TDAREF SECTION.
023900     INITIALIZE REG-TDAREF
024000     MOVE 0401 TO TDA-ID
024100     MOVE 'LOS ANGELES PLAZA'       TO TDA-NOMBRE
024200     MOVE 'WEST'                    TO TDA-REGION
024300     PERFORM 210-ESCRIBE-TDAREF
024400
024500     MOVE 0402 TO TDA-ID
024600     MOVE 'PHOENIX OUTFITTERS'      TO TDA-NOMBRE
024700     MOVE 'SOUTH-WEST'              TO TDA-REGION
024800     PERFORM 210-ESCRIBE-TDAREF
024900
025000     MOVE 0403 TO TDA-ID
025100     MOVE 'DOWNTOWN SEATTLE'        TO TDA-NOMBRE
025200     MOVE 'NORTH'                   TO TDA-REGION
025300     PERFORM 210-ESCRIBE-TDAREF
025400
025500     MOVE 0404 TO TDA-ID
025600     MOVE 'NEW YORK UPTOWN'         TO TDA-NOMBRE
025700     MOVE 'EAST'                    TO TDA-REGION
025800     PERFORM 210-ESCRIBE-TDAREF.
025900 200-CARGA-TDAREF-E. EXIT.
026000
026100******************************************************************
026200*    ESCRIBE UN REGISTRO DE TIENDA EN LA BODEGA                  *
026300******************************************************************
026400 210-ESCRIBE-TDAREF SECTION.
026500     WRITE REG-TDAREF
026600         INVALID KEY
026700             DISPLAY 'LLAVE DE TIENDA DUPLICADA - TDA-ID='
026800                     TDA-ID
026900         NOT INVALID KEY
027000             ADD 1 TO WKS-TIENDAS-CARGADAS
027100     END-WRITE.
027200 210-ESCRIBE-TDAREF-E. EXIT.
027300
027400******************************************************************
027500*    ESCRIBE LOS 4 REGISTROS FIJOS DE CAMPANA (0 = SIN CAMPANA)  *
027600******************************************************************
027700 300-CARGA-CAMREF SECTION.
027800     INITIALIZE REG-CAMREF
027900     MOVE 0000 TO CAM-ID
028000     MOVE 'SUMMER SALE'             TO CAM-NOMBRE
028100     MOVE '2025-06-01'              TO CAM-FEC-INICIO
028200     MOVE '2025-07-31'              TO CAM-FEC-FIN
028300     PERFORM 310-ESCRIBE-CAMREF
028400
028500     MOVE 0001 TO CAM-ID
028600     MOVE 'HOLIDAY PROMO'           TO CAM-NOMBRE
028700     MOVE '2025-11-01'              TO CAM-FEC-INICIO
028800     MOVE '2025-12-31'              TO CAM-FEC-FIN
028900     PERFORM 310-ESCRIBE-CAMREF
029000
029100     MOVE 0002 TO CAM-ID
029200     MOVE 'BACK TO SCHOOL'          TO CAM-NOMBRE
029300     MOVE '2025-08-01'              TO CAM-FEC-INICIO
029400     MOVE '2025-09-15'              TO CAM-FEC-FIN
029500     PERFORM 310-ESCRIBE-CAMREF
029600
029700     MOVE 0003 TO CAM-ID
029800     MOVE 'NEW YEAR KICKOFF'        TO CAM-NOMBRE
029900     MOVE '2025-01-01'              TO CAM-FEC-INICIO
030000     MOVE '2025-01-31'              TO CAM-FEC-FIN
030100     PERFORM 310-ESCRIBE-CAMREF.
030200 300-CARGA-CAMREF-E. EXIT.
030300
030400******************************************************************
030500*    ESCRIBE UN REGISTRO DE CAMPANA EN LA BODEGA                 *
030600******************************************************************
030700 310-ESCRIBE-CAMREF SECTION.
030800     WRITE REG-CAMREF
030900         INVALID KEY
031000             DISPLAY 'LLAVE DE CAMPANA DUPLICADA - CAM-ID='
031100                     CAM-ID
031200         NOT INVALID KEY
031300             ADD 1 TO WKS-CAMPANAS-CARGADAS
031400     END-WRITE.
031500 310-ESCRIBE-CAMREF-E. EXIT.
031600
031700******************************************************************
031800*    COPIA EL EXTRACTO DE CLIENTES YA DEPURADO A LA BODEGA        *
031900******************************************************************
032000 400-CARGA-CLIENTES SECTION.
032100     PERFORM 410-LEER-CLIPRE
032200     PERFORM 420-PASA-CLIENTE-A-BODEGA UNTIL FIN-CLIPRE.
032300 400-CARGA-CLIENTES-E. EXIT.
032400
032500 410-LEER-CLIPRE SECTION.
032600     READ CLIPRE
032700         AT END
032800             SET FIN-CLIPRE TO TRUE
032900         NOT AT END
033000             CONTINUE
033100     END-READ.
033200 410-LEER-CLIPRE-E. EXIT.
033300
033400 420-PASA-CLIENTE-A-BODEGA SECTION.
033500     MOVE CLI-ID-PR       TO ALC-ID-PR
033600     MOVE CLI-NOMBRE-PR   TO ALC-NOMBRE-PR
033700     MOVE CLI-REGION-PR   TO ALC-REGION-PR
033800     MOVE CLI-FEC-ALTA-PR TO ALC-FEC-ALTA-PR
033900     MOVE CLI-PUNTOS-PR   TO ALC-PUNTOS-PR
034000     MOVE CLI-ENGANCHE-PR TO ALC-ENGANCHE-PR
034100     WRITE REG-ALMCLI
034200         INVALID KEY
034300             MOVE CLI-ID-PR TO WKS-ID-CLIENTE-DUP
034400             DISPLAY 'CLIENTE DUPLICADO EN BODEGA - CLI-ID='
034500                     WKS-ID-CLIENTE-DUP-X
034600         NOT INVALID KEY
034700             ADD 1 TO WKS-CLIENTES-CARGADOS
034800     END-WRITE
034900     PERFORM 410-LEER-CLIPRE.
035000 420-PASA-CLIENTE-A-BODEGA-E. EXIT.
035100
035200******************************************************************
035300*    COPIA EL EXTRACTO DE PRODUCTOS YA DEPURADO A LA BODEGA       *
035400******************************************************************
035500 500-CARGA-PRODUCTOS SECTION.
035600     PERFORM 510-LEER-PRDPRE
035700     PERFORM 520-PASA-PRODUCTO-A-BODEGA UNTIL FIN-PRDPRE.
035800 500-CARGA-PRODUCTOS-E. EXIT.
035900
036000 510-LEER-PRDPRE SECTION.
036100     READ PRDPRE
036200         AT END
036300             SET FIN-PRDPRE TO TRUE
036400         NOT AT END
036500             CONTINUE
036600     END-READ.
036700 510-LEER-PRDPRE-E. EXIT.
036800
036900 520-PASA-PRODUCTO-A-BODEGA SECTION.
037000     MOVE PRD-ID-PR        TO ALP-ID-PR
037100     MOVE PRD-NOMBRE-PR    TO ALP-NOMBRE-PR
037200     MOVE PRD-CATEGORIA-PR TO ALP-CATEGORIA-PR
037300     MOVE PRD-PRECIO-PR    TO ALP-PRECIO-PR
037400     MOVE PRD-EXIST-PR     TO ALP-EXIST-PR
037500     MOVE PRD-PROVEEDOR-PR TO ALP-PROVEEDOR-PR
037600     WRITE REG-ALMPRD
037700         INVALID KEY
037800             MOVE PRD-ID-PR TO WKS-ID-PRODUCTO-DUP
037900             DISPLAY 'PRODUCTO DUPLICADO EN BODEGA - PRD-ID='
038000                     WKS-ID-PRODUCTO-DUP-X
038100         NOT INVALID KEY
038200             ADD 1 TO WKS-PRODUCTOS-CARGADOS
038300     END-WRITE
038400     PERFORM 510-LEER-PRDPRE.
038500 520-PASA-PRODUCTO-A-BODEGA-E. EXIT.
038600
038700******************************************************************
038800*    COPIA EL EXTRACTO DE VENTAS YA DEPURADO A LA BODEGA,         *
038900*    REACOMODANDO EL ORDEN DE COLUMNAS SEGUN VTADWH01.  LA        *
039000*    LLAVE INDEXADA DESCARTA CUALQUIER VENTA-ID REPETIDA (EL      *
039100*    PRIMER REGISTRO CON ESA LLAVE ES EL QUE QUEDA CARGADO).      *
039200******************************************************************
039300 600-CARGA-VENTAS SECTION.
039400     PERFORM 610-LEER-VTAPRE
039500     PERFORM 620-PASA-VENTA-A-BODEGA UNTIL FIN-VTAPRE.
039600 600-CARGA-VENTAS-E. EXIT.
039700
039800 610-LEER-VTAPRE SECTION.
039900     READ VTAPRE
040000         AT END
040100             SET FIN-VTAPRE TO TRUE
040200         NOT AT END
040300             ADD 1 TO WKS-VENTAS-LEIDAS
040400     END-READ.
040500 610-LEER-VTAPRE-E. EXIT.
040600
040700 620-PASA-VENTA-A-BODEGA SECTION.
040800     MOVE VTA-ID-PR        TO DWH-VTA-ID
040900     MOVE VTA-CLIENTE-PR   TO DWH-CLIENTE-ID
041000     MOVE VTA-PRODUCTO-PR  TO DWH-PRODUCTO-ID
041100     MOVE VTA-TIENDA-PR    TO DWH-TIENDA-ID
041200     MOVE VTA-CAMPANA-PR   TO DWH-CAMPANA-ID
041300     MOVE VTA-MONTO-PR     TO DWH-MONTO
041400     MOVE VTA-FECHA-PR     TO DWH-FECHA
041500     MOVE VTA-DESCUENTO-PR TO DWH-DESCUENTO
041600     WRITE REG-VTADWH
041700         INVALID KEY
041800             MOVE VTA-ID-PR TO WKS-ID-VENTA-DUP
041900             ADD 1 TO WKS-VENTAS-DUP-BODEGA
042000             DISPLAY 'VENTA DUPLICADA EN BODEGA - VTA-ID='
042100                     WKS-ID-VENTA-DUP-X
042200         NOT INVALID KEY
042300             ADD 1 TO WKS-VENTAS-CARGADAS
042400     END-WRITE
042500     PERFORM 610-LEER-VTAPRE.
042600 620-PASA-VENTA-A-BODEGA-E. EXIT.
042700
042800******************************************************************
042900*              CIERRE DE LOS 8 ARCHIVOS DEL PROCESO              *
043000******************************************************************
043100 800-CIERRA-ARCHIVOS SECTION.
043200     CLOSE CLIPRE
043300     CLOSE PRDPRE
043400     CLOSE VTAPRE
043500     CLOSE ALMTDA
043600     CLOSE ALMCAM
043700     CLOSE ALMCLI
043800     CLOSE ALMPRD
043900     CLOSE ALMVTA.
044000 800-CIERRA-ARCHIVOS-E. EXIT.
044100
044200******************************************************************
044300*              RESUMEN DE PROCESO EN CONSOLA                     *
044400******************************************************************
044500 900-ESTADISTICAS SECTION.
044600     DISPLAY '==================================================='
044700     DISPLAY WKS-PROGRAMA ' - CARGA DE BODEGA DE VENTAS - RESUMEN'
044800     MOVE WKS-TIENDAS-CARGADAS  TO WKS-MASCARA-7
044900     DISPLAY 'TIENDAS CARGADAS       : ' WKS-MASCARA-7
045000     MOVE WKS-CAMPANAS-CARGADAS TO WKS-MASCARA-7
045100     DISPLAY 'CAMPANAS CARGADAS      : ' WKS-MASCARA-7
045200     MOVE WKS-CLIENTES-CARGADOS TO WKS-MASCARA-7
045300     DISPLAY 'CLIENTES CARGADOS      : ' WKS-MASCARA-7
045400     MOVE WKS-PRODUCTOS-CARGADOS TO WKS-MASCARA-7
045500     DISPLAY 'PRODUCTOS CARGADOS     : ' WKS-MASCARA-7
045600     MOVE WKS-VENTAS-LEIDAS     TO WKS-MASCARA-7
045700     DISPLAY 'VENTAS LEIDAS          : ' WKS-MASCARA-7
045800     MOVE WKS-VENTAS-DUP-BODEGA TO WKS-MASCARA-7
045900     DISPLAY 'VENTAS DUPL. EN BODEGA : ' WKS-MASCARA-7
046000     MOVE WKS-VENTAS-CARGADAS   TO WKS-MASCARA-7
046100     DISPLAY 'VENTAS CARGADAS        : ' WKS-MASCARA-7
046200     DISPLAY '==================================================='.
046300 900-ESTADISTICAS-E. EXIT.
