000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - BODEGA DE VENTAS                   *
000500* PROGRAMA    : VTAANL01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LA BODEGA DE VENTAS (ALMVTA) Y ACUMULA EL    *
000800*             : MONTO VENDIDO POR TIENDA, CRUZANDO CONTRA EL     *
000900*             : CATALOGO DE TIENDAS (ALMTDA).  LA VENTA CUYA     *
001000*             : TIENDA NO APARECE EN EL CATALOGO SE ACUMULA EN   *
001100*             : UN CUBO "*UNKNOWN*" DE REGION "*UNKNOWN*", PARA  *
001200*             : NO PERDER EL MONTO NI DETENER EL PROCESO.        *
001300*             : IMPRIME UN REPORTE ORDENADO POR REGION (ASC) Y,  *
001400*             : DENTRO DE CADA REGION, POR MONTO TOTAL (DESC),   *
001500*             : CON SUBTOTAL DE REGION Y TOTAL GENERAL AL FINAL. *
001600* ARCHIVOS    : ALMVTA=E (INDEXADO), ALMTDA=E (INDEXADO),        *
001700*             : VTAREP=S (SECUENCIAL, LINEA DE IMPRESION)        *
001800* PROGRAMA(S) : NINGUNO                                          *
001900* ACCION (ES) : BATCH UNICO, SIN PARAMETROS DE ENTRADA           *
002000* BPM/RATIONAL: RQ-4471                                          *
002100* NOMBRE      : REPORTE DE VENTAS POR TIENDA Y REGION            *
002200******************************************************************
002300*                     B I T A C O R A   D E   C A M B I O S
002400******************************************************************
002500*    FECHA      PROGRAMADOR        DESCRIPCION
002600*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002700*    02/11/1991 PEDR               SE AGREGA CUBO *UNKNOWN* PARA
002800*                                  VENTAS DE TIENDA NO CATALOGADA -
002900*                                  INC-4207
003000*    04/01/1999 EEDR               REVISION Y2K DE COMENTARIOS -
003100*                                  SIN CAMBIO FUNCIONAL - RQ-5010
003200*    11/06/2003 MRGP               SE DOCUMENTA EL ORDEN DE REPORTE
003300*                                  (REGION ASC, MONTO DESC DENTRO DE
003400*                                  LA REGION) - RQ-6144
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     VTAANL01.
003800 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
003900 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
004000 DATE-WRITTEN.   14/03/1987.
004100 DATE-COMPILED.  14/03/1987.
004200 SECURITY.       USO INTERNO - APLICACION SMART STORE.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ALMTDA ASSIGN TO ALMTDA
005000            ORGANIZATION IS INDEXED
005100            ACCESS MODE  IS SEQUENTIAL
005200            RECORD KEY   IS TDA-ID
005300            FILE STATUS  IS FS-ALMTDA.
005400     SELECT ALMVTA ASSIGN TO ALMVTA
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE  IS SEQUENTIAL
005700            RECORD KEY   IS DWH-VTA-ID
005800            FILE STATUS  IS FS-ALMVTA.
005900     SELECT VTAREP ASSIGN TO VTAREP
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-VTAREP.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ALMTDA
006500     LABEL RECORD IS STANDARD.
006600     COPY TDAREF01.
006700 FD  ALMVTA
006800     LABEL RECORD IS STANDARD.
006900     COPY VTADWH01.
007000 FD  VTAREP
007100     LABEL RECORD IS STANDARD.
007200 01  REG-VTAREP                  PIC X(80).
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*              INTERRUPTORES Y CONTADORES DE FILE STATUS         *
007600******************************************************************
007700 01  WKS-STATUS-ARCHIVOS.
007800     05  FS-ALMTDA               PIC X(02) VALUE ZEROS.
007900     05  FS-ALMVTA               PIC X(02) VALUE ZEROS.
008000     05  FS-VTAREP               PIC X(02) VALUE ZEROS.
008100     05  FILLER                  PIC X(02) VALUE SPACES.
008200 01  WKS-BANDERAS.
008300     05  WKS-FIN-ALMTDA          PIC X(01) VALUE 'N'.
008400         88  FIN-ALMTDA                  VALUE 'S'.
008500     05  WKS-FIN-ALMVTA          PIC X(01) VALUE 'N'.
008600         88  FIN-ALMVTA                  VALUE 'S'.
008700     05  FILLER                  PIC X(06) VALUE SPACES.
008800 77  WKS-PROGRAMA                PIC X(08) VALUE 'VTAANL01'.
008900******************************************************************
009000*         TABLA DE TIENDAS (CATALOGO ALMTDA EN MEMORIA)          *
009100******************************************************************
009200 01  WKS-TOTAL-TIENDAS           PIC 9(04) COMP VALUE ZERO.
009300 01  WKS-TABLA-TIENDAS.
009400     05  WKS-TDA-ENTRADA OCCURS 1 TO 20 TIMES
009500                DEPENDING ON WKS-TOTAL-TIENDAS
009600                INDEXED BY WKS-IT.
009700         10  TAB-TDA-ID          PIC 9(04).
009800         10  TAB-TDA-NOMBRE      PIC X(25).
009900         10  TAB-TDA-REGION      PIC X(12).
010000 01  WKS-TIENDA-ENCONTRADA       PIC X(01) VALUE 'N'.
010100     88  TIENDA-ENCONTRADA              VALUE 'S'.
010200******************************************************************
010300*         TABLA DE ACUMULACION POR TIENDA (UN RENGLON POR TDA,   *
010400*         MAS EL CUBO *UNKNOWN* CUANDO APLICA)                   *
010500******************************************************************
010600 01  WKS-TOTAL-ACUM              PIC 9(04) COMP VALUE ZERO.
010700 01  WKS-TABLA-ACUM.
010800     05  WKS-ACU-ENTRADA OCCURS 1 TO 20 TIMES
010900                DEPENDING ON WKS-TOTAL-ACUM
011000                INDEXED BY WKS-IA, WKS-IB.
011100         10  ACU-TIENDA-ID       PIC 9(04).
011200         10  ACU-TIENDA-NOMBRE   PIC X(25).
011300         10  ACU-REGION          PIC X(12).
011400         10  ACU-TOTAL           PIC 9(09)V99.
011500 01  WKS-ACU-TEMP.
011600     05  TEMP-TIENDA-ID          PIC 9(04).
011700     05  TEMP-TIENDA-NOMBRE      PIC X(25).
011800     05  TEMP-REGION             PIC X(12).
011900     05  TEMP-TOTAL              PIC 9(09)V99.
012000******************************************************************
012100*         CAMPO DE LLAVE DE TIENDA - VISTA TEXTO PARA DESPLIEGUE *
012200******************************************************************
012300 01  WKS-TIENDA-ID-CAMPO.
012400     05  WKS-TIENDA-ID-TXT       PIC X(04) VALUE SPACES.
012500 01  WKS-TIENDA-ID-CAMPO-R REDEFINES WKS-TIENDA-ID-CAMPO.
012600     05  WKS-TIENDA-ID-EDIT      PIC 9(04).
012700******************************************************************
012800*         LINEAS DE IMPRESION DEL REPORTE Y SUS VISTAS PLANAS    *
012900******************************************************************
013000 01  WKS-LINEA-DETALLE.
013100     05  LIN-REGION              PIC X(12).
013200     05  FILLER                  PIC X(01) VALUE SPACES.
013300     05  LIN-TIENDA              PIC X(25).
013400     05  FILLER                  PIC X(06) VALUE SPACES.
013500     05  LIN-TOTAL               PIC ZZ,ZZZ,ZZ9.99.
013600     05  FILLER                  PIC X(23) VALUE SPACES.
013700 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
013800     05  WKS-LINEA-DETALLE-PLANO PIC X(80).
013900 01  WKS-LINEA-ENCABEZADO-1.
014000     05  FILLER                  PIC X(20) VALUE SPACES.
014100     05  FILLER                  PIC X(40)
014200              VALUE 'SMART STORE - REPORTE DE VENTAS POR TDA.'.
014300     05  FILLER                  PIC X(20) VALUE SPACES.
014400 01  WKS-LINEA-ENCABEZADO-2.
014500     05  FILLER                  PIC X(01) VALUE SPACES.
014600     05  FILLER                  PIC X(11) VALUE 'REGION'.
014700     05  FILLER                  PIC X(01) VALUE SPACES.
014800     05  FILLER                  PIC X(25) VALUE 'TIENDA'.
014900     05  FILLER                  PIC X(06) VALUE SPACES.
015000     05  FILLER                  PIC X(14) VALUE 'VENTAS TOTALES'.
015100     05  FILLER                  PIC X(22) VALUE SPACES.
015200 01  WKS-CONTADORES.
015300     05  WKS-VENTAS-LEIDAS       PIC 9(07) COMP VALUE ZERO.
015400     05  WKS-LINEAS-IMPRESAS     PIC 9(07) COMP VALUE ZERO.
015500 01  WKS-ACUM-CONTROL.
015600     05  WKS-REGION-ANTERIOR     PIC X(12) VALUE SPACES.
015700     05  WKS-SUBTOTAL-REGION     PIC 9(09)V99 VALUE ZERO.
015800     05  WKS-TOTAL-GENERAL       PIC 9(09)V99 VALUE ZERO.
015900     05  WKS-TOTAL-GENERAL-R REDEFINES WKS-TOTAL-GENERAL.
016000         10  WKS-TOTGRAL-ENTERO  PIC 9(09).
016100         10  WKS-TOTGRAL-DECIMAL PIC 99.
016200 PROCEDURE DIVISION.
016300 000-MAIN SECTION.
016400     PERFORM 100-APERTURA-ARCHIVOS
016500     PERFORM 200-CARGA-TIENDAS
016600     PERFORM 300-ACUMULA-VENTAS
016700     PERFORM 400-ORDENA-ACUMULADO
016800     PERFORM 500-IMPRIME-REPORTE
016900     PERFORM 800-CIERRA-ARCHIVOS
017000     STOP RUN.
017100******************************************************************
017200*         100 - APERTURA DE LOS TRES ARCHIVOS DEL PROCESO        *
017300******************************************************************
017400 100-APERTURA-ARCHIVOS SECTION.
017500     OPEN INPUT  ALMTDA
017600     IF FS-ALMTDA NOT = '00'
017700         DISPLAY 'VTAANL01 - ERROR APERTURA ALMTDA - FS='
017800                 FS-ALMTDA
017900         STOP RUN
018000     END-IF
018100     OPEN INPUT  ALMVTA
018200     IF FS-ALMVTA NOT = '00'
018300         DISPLAY 'VTAANL01 - ERROR APERTURA ALMVTA - FS='
018400                 FS-ALMVTA
018500         STOP RUN
018600     END-IF
018700     OPEN OUTPUT VTAREP
018800     IF FS-VTAREP NOT = '00'
018900         DISPLAY 'VTAANL01 - ERROR APERTURA VTAREP - FS='
019000                 FS-VTAREP
019100         STOP RUN
019200     END-IF.
019300 100-APERTURA-ARCHIVOS-E. EXIT.
019400******************************************************************
019500*         200 - CARGA DEL CATALOGO DE TIENDAS EN MEMORIA         *
019600******************************************************************
019700 200-CARGA-TIENDAS SECTION.
019800     PERFORM 210-LEER-ALMTDA
019900     PERFORM 220-AGREGA-TIENDA UNTIL FIN-ALMTDA.
020000 200-CARGA-TIENDAS-E. EXIT.
020100
020200 210-LEER-ALMTDA SECTION.
020300     READ ALMTDA NEXT RECORD
020400         AT END SET FIN-ALMTDA TO TRUE
020500         NOT AT END CONTINUE
020600     END-READ.
020700 210-LEER-ALMTDA-E. EXIT.
020800
020900 220-AGREGA-TIENDA SECTION.
021000     ADD 1 TO WKS-TOTAL-TIENDAS
021100     SET WKS-IT TO WKS-TOTAL-TIENDAS
021200     MOVE TDA-ID     TO TAB-TDA-ID (WKS-IT)
021300     MOVE TDA-NOMBRE TO TAB-TDA-NOMBRE (WKS-IT)
021400     MOVE TDA-REGION TO TAB-TDA-REGION (WKS-IT)
021500     PERFORM 210-LEER-ALMTDA.
021600 220-AGREGA-TIENDA-E. EXIT.
021700******************************************************************
021800*    300 - LECTURA DE LA BODEGA DE VENTAS Y ACUMULACION POR TDA  *
021900******************************************************************
022000 300-ACUMULA-VENTAS SECTION.
022100     PERFORM 310-LEER-ALMVTA
022200     PERFORM 320-PROCESA-VENTA UNTIL FIN-ALMVTA.
022300 300-ACUMULA-VENTAS-E. EXIT.
022400
022500 310-LEER-ALMVTA SECTION.
022600     READ ALMVTA NEXT RECORD
022700         AT END SET FIN-ALMVTA TO TRUE
022800         NOT AT END ADD 1 TO WKS-VENTAS-LEIDAS
022900     END-READ.
023000 310-LEER-ALMVTA-E. EXIT.
023100
023200 320-PROCESA-VENTA SECTION.
023300     MOVE 'N' TO WKS-TIENDA-ENCONTRADA
023400     IF WKS-TOTAL-TIENDAS > 0
023500         SET WKS-IT TO 1
023600         SEARCH WKS-TDA-ENTRADA
023700             AT END CONTINUE
023800             WHEN TAB-TDA-ID (WKS-IT) = DWH-TIENDA-ID
023900                 MOVE 'S' TO WKS-TIENDA-ENCONTRADA
024000         END-SEARCH
024100     END-IF
024200     IF TIENDA-ENCONTRADA
024300         PERFORM 330-BUSCA-ACUM-CONOCIDA
024400     ELSE
024500         MOVE DWH-TIENDA-ID TO WKS-TIENDA-ID-EDIT
024600         PERFORM 340-BUSCA-ACUM-DESCONOCIDA
024700     END-IF
024800     PERFORM 310-LEER-ALMVTA.
024900 320-PROCESA-VENTA-E. EXIT.
025000******************************************************************
025100*    330 - ACUMULA UNA VENTA DE TIENDA CATALOGADA                *
025200******************************************************************
025300 330-BUSCA-ACUM-CONOCIDA SECTION.
025400     MOVE 'N' TO WKS-TIENDA-ENCONTRADA
025500     IF WKS-TOTAL-ACUM > 0
025600         PERFORM 335-COMPARA-ACUM-ID
025700             VARYING WKS-IA FROM 1 BY 1
025800                 UNTIL WKS-IA > WKS-TOTAL-ACUM
025900     END-IF
026000     IF NOT TIENDA-ENCONTRADA
026100         ADD 1 TO WKS-TOTAL-ACUM
026200         SET WKS-IA TO WKS-TOTAL-ACUM
026300         MOVE TAB-TDA-ID (WKS-IT)     TO ACU-TIENDA-ID (WKS-IA)
026400         MOVE TAB-TDA-NOMBRE (WKS-IT) TO ACU-TIENDA-NOMBRE (WKS-IA)
026500         MOVE TAB-TDA-REGION (WKS-IT) TO ACU-REGION (WKS-IA)
026600         MOVE ZERO TO ACU-TOTAL (WKS-IA)
026700     END-IF
026800     ADD DWH-MONTO TO ACU-TOTAL (WKS-IA).
026900 330-BUSCA-ACUM-CONOCIDA-E. EXIT.
027000
027100 335-COMPARA-ACUM-ID SECTION.
027200     IF ACU-TIENDA-ID (WKS-IA) = TAB-TDA-ID (WKS-IT)
027300         MOVE 'S' TO WKS-TIENDA-ENCONTRADA
027400         SET WKS-IA TO WKS-TOTAL-ACUM
027500     END-IF.
027600 335-COMPARA-ACUM-ID-E. EXIT.
027700******************************************************************
027800*    340 - ACUMULA UNA VENTA DE TIENDA NO CATALOGADA (*UNKNOWN*) *
027900******************************************************************
028000 340-BUSCA-ACUM-DESCONOCIDA SECTION.
028100     MOVE 'N' TO WKS-TIENDA-ENCONTRADA
028200     IF WKS-TOTAL-ACUM > 0
028300         PERFORM 345-COMPARA-ACUM-DESCONOCIDA
028400             VARYING WKS-IA FROM 1 BY 1
028500                 UNTIL WKS-IA > WKS-TOTAL-ACUM
028600     END-IF
028700     IF NOT TIENDA-ENCONTRADA
028800         ADD 1 TO WKS-TOTAL-ACUM
028900         SET WKS-IA TO WKS-TOTAL-ACUM
029000         MOVE ZERO         TO ACU-TIENDA-ID (WKS-IA)
029100         MOVE '*UNKNOWN*'  TO ACU-TIENDA-NOMBRE (WKS-IA)
029200         MOVE '*UNKNOWN*'  TO ACU-REGION (WKS-IA)
029300         MOVE ZERO         TO ACU-TOTAL (WKS-IA)
029400     END-IF
029500     DISPLAY 'VTAANL01 - VENTA DE TIENDA NO CATALOGADA - TDA='
029600             WKS-TIENDA-ID-TXT
029700     ADD DWH-MONTO TO ACU-TOTAL (WKS-IA).
029800 340-BUSCA-ACUM-DESCONOCIDA-E. EXIT.
029900
030000 345-COMPARA-ACUM-DESCONOCIDA SECTION.
030100     IF ACU-REGION (WKS-IA) = '*UNKNOWN*'
030200         MOVE 'S' TO WKS-TIENDA-ENCONTRADA
030300         SET WKS-IA TO WKS-TOTAL-ACUM
030400     END-IF.
030500 345-COMPARA-ACUM-DESCONOCIDA-E. EXIT.
030600******************************************************************
030700*    400 - ORDENA LA TABLA ACUMULADA POR REGION ASC, MONTO DESC  *
030800*         (BURBUJA, IGUAL TECNICA QUE CLIPRE01/VTAPRE01)         *
030900******************************************************************
031000 400-ORDENA-ACUMULADO SECTION.
031100     IF WKS-TOTAL-ACUM > 1
031200         PERFORM 410-ORDENA-PASADA
031300             VARYING WKS-IA FROM 1 BY 1
031400                 UNTIL WKS-IA >= WKS-TOTAL-ACUM
031500     END-IF.
031600 400-ORDENA-ACUMULADO-E. EXIT.
031700
031800 410-ORDENA-PASADA SECTION.
031900     PERFORM 420-ORDENA-COMPARA
032000         VARYING WKS-IB FROM 1 BY 1
032100             UNTIL WKS-IB > (WKS-TOTAL-ACUM - WKS-IA).
032200 410-ORDENA-PASADA-E. EXIT.
032300
032400 420-ORDENA-COMPARA SECTION.
032500     IF ACU-REGION (WKS-IB) > ACU-REGION (WKS-IB + 1)
032600         MOVE WKS-ACU-ENTRADA (WKS-IB)     TO WKS-ACU-TEMP
032700         MOVE WKS-ACU-ENTRADA (WKS-IB + 1) TO WKS-ACU-ENTRADA (WKS-IB)
032800         MOVE WKS-ACU-TEMP                 TO WKS-ACU-ENTRADA (WKS-IB + 1)
032900     ELSE
033000         IF ACU-REGION (WKS-IB) = ACU-REGION (WKS-IB + 1)
033100             AND ACU-TOTAL (WKS-IB) < ACU-TOTAL (WKS-IB + 1)
033200             MOVE WKS-ACU-ENTRADA (WKS-IB)     TO WKS-ACU-TEMP
033300             MOVE WKS-ACU-ENTRADA (WKS-IB + 1) TO WKS-ACU-ENTRADA (WKS-IB)
033400             MOVE WKS-ACU-TEMP                 TO WKS-ACU-ENTRADA (WKS-IB + 1)
033500         END-IF
033600     END-IF.
033700 420-ORDENA-COMPARA-E. EXIT.
033800******************************************************************
033900*    500 - IMPRESION DEL REPORTE CON QUIEBRE DE CONTROL POR      *
034000*         REGION Y TOTAL GENERAL AL FINAL                        *
034100******************************************************************
034200 500-IMPRIME-REPORTE SECTION.
034300     PERFORM 510-IMPRIME-ENCABEZADO
034400     IF WKS-TOTAL-ACUM > 0
034500         PERFORM 520-IMPRIME-DETALLE
034600             VARYING WKS-IA FROM 1 BY 1
034700                 UNTIL WKS-IA > WKS-TOTAL-ACUM
034800         PERFORM 540-IMPRIME-TOTAL-REGION
034900     END-IF
035000     PERFORM 550-IMPRIME-TOTAL-GENERAL.
035100 500-IMPRIME-REPORTE-E. EXIT.
035200
035300 510-IMPRIME-ENCABEZADO SECTION.
035400     WRITE REG-VTAREP FROM WKS-LINEA-ENCABEZADO-1
035500     WRITE REG-VTAREP FROM WKS-LINEA-ENCABEZADO-2
035600     MOVE SPACES TO REG-VTAREP
035700     WRITE REG-VTAREP.
035800 510-IMPRIME-ENCABEZADO-E. EXIT.
035900******************************************************************
036000*    520 - IMPRIME UN RENGLON DE DETALLE, CON QUIEBRE DE REGION  *
036100******************************************************************
036200 520-IMPRIME-DETALLE SECTION.
036300     IF ACU-REGION (WKS-IA) NOT = WKS-REGION-ANTERIOR
036400         IF WKS-REGION-ANTERIOR NOT = SPACES
036500             PERFORM 540-IMPRIME-TOTAL-REGION
036600         END-IF
036700         MOVE ACU-REGION (WKS-IA) TO WKS-REGION-ANTERIOR
036800         MOVE ZERO TO WKS-SUBTOTAL-REGION
036900     END-IF
037000     MOVE SPACES              TO WKS-LINEA-DETALLE-PLANO
037100     MOVE ACU-REGION (WKS-IA) TO LIN-REGION
037200     MOVE ACU-TIENDA-NOMBRE (WKS-IA) TO LIN-TIENDA
037300     MOVE ACU-TOTAL (WKS-IA)  TO LIN-TOTAL
037400     WRITE REG-VTAREP FROM WKS-LINEA-DETALLE
037500     ADD 1 TO WKS-LINEAS-IMPRESAS
037600     ADD ACU-TOTAL (WKS-IA) TO WKS-SUBTOTAL-REGION
037700     ADD ACU-TOTAL (WKS-IA) TO WKS-TOTAL-GENERAL.
037800 520-IMPRIME-DETALLE-E. EXIT.
037900******************************************************************
038000*    540 - SUBTOTAL DE LA REGION QUE SE ESTA CERRANDO            *
038100******************************************************************
038200 540-IMPRIME-TOTAL-REGION SECTION.
038300     MOVE SPACES              TO WKS-LINEA-DETALLE-PLANO
038400     MOVE 'REGION TOTAL'      TO LIN-TIENDA
038500     MOVE WKS-SUBTOTAL-REGION TO LIN-TOTAL
038600     WRITE REG-VTAREP FROM WKS-LINEA-DETALLE
038700     MOVE SPACES TO REG-VTAREP
038800     WRITE REG-VTAREP.
038900 540-IMPRIME-TOTAL-REGION-E. EXIT.
039000******************************************************************
039100*    550 - TOTAL GENERAL DEL REPORTE                             *
039200******************************************************************
039300 550-IMPRIME-TOTAL-GENERAL SECTION.
039400     MOVE SPACES              TO WKS-LINEA-DETALLE-PLANO
039500     MOVE 'GRAND TOTAL'       TO LIN-TIENDA
039600     MOVE WKS-TOTAL-GENERAL   TO LIN-TOTAL
039700     WRITE REG-VTAREP FROM WKS-LINEA-DETALLE.
039800 550-IMPRIME-TOTAL-GENERAL-E. EXIT.
039900******************************************************************
040000*    800 - CIERRE DE ARCHIVOS Y RESUMEN DE PROCESO               *
040100******************************************************************
040200 800-CIERRA-ARCHIVOS SECTION.
040300     CLOSE ALMTDA ALMVTA VTAREP
040400     DISPLAY WKS-PROGRAMA ' - REPORTE DE VENTAS - RESUMEN'
040500     DISPLAY 'TIENDAS EN CATALOGO . . : ' WKS-TOTAL-TIENDAS
040600     DISPLAY 'VENTAS LEIDAS . . . . . : ' WKS-VENTAS-LEIDAS
040700     DISPLAY 'RENGLONES DE TIENDA . . : ' WKS-TOTAL-ACUM
040800     DISPLAY 'LINEAS IMPRESAS . . . . : ' WKS-LINEAS-IMPRESAS
040900     DISPLAY 'MONTO TOTAL GENERAL . . : ' WKS-TOTGRAL-ENTERO
041000             '.' WKS-TOTGRAL-DECIMAL.
041100 800-CIERRA-ARCHIVOS-E. EXIT.
