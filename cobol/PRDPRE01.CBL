000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PABLO ENRIQUE DIAZ ROJAS (PEDR)                  *
000400* APLICACION  : SMART STORE - PREPARACION DE DATOS               *
000500* PROGRAMA    : PRDPRE01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA EL EXTRACTO CRUDO DE PRODUCTOS.  RELLENA  *
000800*             : PROVEEDOR Y EXISTENCIA FALTANTES, ELIMINA        *
000900*             : DUPLICADOS EXACTOS, DESCARTA EXISTENCIA NEGATIVA *
001000*             : Y RECORTA NOMBRE/CATEGORIA/PROVEEDOR.  ESCRIBE   *
001100*             : EL EXTRACTO YA DEPURADO.                        *
001200* ARCHIVOS    : PRDRAW=E (SECUENCIAL), PRDPRE=S (SECUENCIAL)     *
001300* PROGRAMA(S) : SCRTRM01                                         *
001400* ACCION (ES) : BATCH UNICO, SIN PARAMETROS DE ENTRADA           *
001500* BPM/RATIONAL: RQ-4471                                          *
001600* NOMBRE      : PREPARACION DE DATOS DE PRODUCTOS                *
001700******************************************************************
001800*                     B I T A C O R A   D E   C A M B I O S
001900******************************************************************
002000*    FECHA      PROGRAMADOR        DESCRIPCION
002100*    14/03/1987 PEDR               VERSION ORIGINAL - RQ-4471
002200*    05/07/1990 PEDR               SE AGREGA RECORTE DE CATEGORIA
002300*                                  QUE VENIA CON ESPACIOS DE MAS
002400*                                  DEL ORIGEN - INC-3312
002500*    04/01/1999 EEDR               REVISION Y2K DE COMENTARIOS -
002600*                                  SIN CAMBIO FUNCIONAL - RQ-5010
002700*    11/06/2003 MRGP               SE DOCUMENTA VALOR POR DEFECTO
002800*                                  DE PROVEEDOR DESCONOCIDO - RQ-6144
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     PRDPRE01.
003200 AUTHOR.         PABLO ENRIQUE DIAZ ROJAS.
003300 INSTALLATION.   SMART STORE - CENTRO DE COMPUTO.
003400 DATE-WRITTEN.   14/03/1987.
003500 DATE-COMPILED.  14/03/1987.
003600 SECURITY.       USO INTERNO - APLICACION SMART STORE.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PRDRAW ASSIGN TO PRDRAW
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS FS-PRDRAW.
004600     SELECT PRDPRE ASSIGN TO PRDPRE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-PRDPRE.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  PRDRAW
005200     LABEL RECORD IS STANDARD.
005300     COPY PRDRAW01.
005400 FD  PRDPRE
005500     LABEL RECORD IS STANDARD.
005600     COPY PRDPRE02.
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*              INTERRUPTORES Y CONTADORES DE FILE STATUS         *
006000******************************************************************
006100 01  WKS-STATUS-ARCHIVOS.
006200     05  FS-PRDRAW               PIC X(02) VALUE ZEROS.
006300     05  FS-PRDPRE               PIC X(02) VALUE ZEROS.
006400     05  FILLER                  PIC X(04) VALUE SPACES.
006500 01  WKS-BANDERAS.
006600     05  WKS-FIN-PRDRAW          PIC X(01) VALUE 'N'.
006700         88  FIN-PRDRAW                  VALUE 'S'.
006800     05  FILLER                  PIC X(03) VALUE SPACES.
006900******************************************************************
007000*              CONTADORES DEL RESUMEN DE PROCESO (COMP)          *
007100******************************************************************
007200 01  WKS-CONTADORES.
007300     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
007400     05  WKS-DUPLICADOS          PIC 9(07) COMP VALUE ZERO.
007500     05  WKS-NEGATIVOS           PIC 9(07) COMP VALUE ZERO.
007600     05  WKS-ESCRITOS            PIC 9(07) COMP VALUE ZERO.
007700     05  WKS-TOTAL-STG           PIC 9(07) COMP VALUE ZERO.
007800     05  FILLER                  PIC X(02) VALUE SPACES.
007900******************************************************************
008000*         CAMPO DE EXISTENCIA CRUDA - VISTA DE SIGNO / DIGITOS    *
008100******************************************************************
008200 01  WKS-EXIST-CAMPO.
008300     05  WKS-EXIST-TXT           PIC X(06) VALUE SPACES.
008400 01  WKS-EXIST-CAMPO-R REDEFINES WKS-EXIST-CAMPO.
008500     05  WKS-EXIST-SIGNO         PIC X(01).
008600     05  WKS-EXIST-DIGITOS       PIC X(05).
008700 01  WKS-EXIST-NUM               PIC S9(05) VALUE ZERO.
008800 01  WKS-EXIST-NUM-SA            PIC 9(05)  VALUE ZERO.
008900******************************************************************
009000*         REGISTRO CANDIDATO Y SU VISTA PLANA PARA COMPARAR      *
009100*         TODOS LOS CAMPOS DE UN SOLO GOLPE (DUPLICADOS)         *
009200******************************************************************
009300 01  WKS-CANDIDATO.
009400     05  CAN-ID                  PIC 9(06).
009500     05  CAN-NOMBRE              PIC X(30).
009600     05  CAN-CATEGORIA           PIC X(20).
009700     05  CAN-PRECIO              PIC 9(05)V99.
009800     05  CAN-EXIST               PIC 9(05).
009900     05  CAN-PROVEEDOR           PIC X(25).
010000 01  WKS-CANDIDATO-R REDEFINES WKS-CANDIDATO.
010100     05  WKS-CANDIDATO-PLANO     PIC X(93).
010200******************************************************************
010300*         TABLA DE PRODUCTOS YA ACEPTADOS (PARA DUPLICADOS)       *
010400******************************************************************
010500 01  WKS-TABLA-STAGING.
010600     05  WKS-STG-ENTRADA OCCURS 1 TO 2000 TIMES
010700                DEPENDING ON WKS-TOTAL-STG
010800                INDEXED BY WKS-IX, WKS-IY.
010900         10  STG-PLANO           PIC X(93).
011000 01  WKS-SUBINDICES.
011100     05  WKS-J                   PIC S9(07) COMP VALUE ZERO.
011200     05  FILLER                  PIC X(02) VALUE SPACES.
011300 01  WKS-ID-DUPLICADO            PIC 9(06) VALUE ZERO.
011400 01  WKS-ID-DUPLICADO-R REDEFINES WKS-ID-DUPLICADO.
011500     05  WKS-ID-DUPLICADO-X      PIC X(06).
011600******************************************************************
011700*         AREAS DE LLAMADA A LA RUTINA COMPARTIDA SCRTRM01       *
011800******************************************************************
011900 01  WKS-LK-CAMPO-IN             PIC X(40) VALUE SPACES.
012000 01  WKS-LK-CAMPO-OUT            PIC X(40) VALUE SPACES.
012100 01  WKS-LK-FUNCION              PIC 9(01) VALUE ZERO.
012200******************************************************************
012300*         MASCARAS PARA EL RESUMEN DE PROCESO EN CONSOLA         *
012400******************************************************************
012500 01  WKS-MASCARA-7               PIC ZZZ,ZZ9 VALUE ZERO.
012600 PROCEDURE DIVISION.
012700******************************************************************
012800 000-MAIN SECTION.
012900     PERFORM 100-APERTURA-ARCHIVOS
013000     PERFORM 200-LEER-Y-DEPURAR UNTIL FIN-PRDRAW
013100     PERFORM 900-ESTADISTICAS
013200     PERFORM 800-CIERRA-ARCHIVOS
013300     STOP RUN.
013400 000-MAIN-E. EXIT.
013500
013600******************************************************************
013700*              ABRE ARCHIVOS DE ENTRADA Y SALIDA                 *
013800******************************************************************
013900 100-APERTURA-ARCHIVOS SECTION.
014000     OPEN INPUT PRDRAW
014100     OPEN OUTPUT PRDPRE
014200     IF FS-PRDRAW NOT = '00'
014300         DISPLAY '>>> ERROR AL ABRIR PRDRAW - FS=' FS-PRDRAW
014400         MOVE 91 TO RETURN-CODE
014500         STOP RUN
014600     END-IF
014700     PERFORM 210-LEER-PRDRAW.
014800 100-APERTURA-ARCHIVOS-E. EXIT.
014900
015000******************************************************************
015100*   LEE, RELLENA VALORES FALTANTES, RECORTA TEXTO, DESCARTA      *
015200*   EXISTENCIA NEGATIVA Y ELIMINA DUPLICADOS EXACTOS             *
015300******************************************************************
015400 200-LEER-Y-DEPURAR SECTION.
015500     MOVE PRD-ID-RW      TO CAN-ID
015600     MOVE PRD-PRECIO-RW  TO CAN-PRECIO
015700
015800     MOVE PRD-NOMBRE-RW    TO WKS-LK-CAMPO-IN
015900     MOVE 1 TO WKS-LK-FUNCION
016000     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
016100                           WKS-LK-FUNCION
016200     MOVE WKS-LK-CAMPO-OUT (1:30) TO CAN-NOMBRE
016300
016400     MOVE PRD-CATEGORIA-RW TO WKS-LK-CAMPO-IN
016500     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
016600                           WKS-LK-FUNCION
016700     MOVE WKS-LK-CAMPO-OUT (1:20) TO CAN-CATEGORIA
016800
016900     MOVE PRD-PROVEEDOR-RW TO WKS-LK-CAMPO-IN
017000     CALL 'SCRTRM01' USING WKS-LK-CAMPO-IN, WKS-LK-CAMPO-OUT,
017100                           WKS-LK-FUNCION
017200     IF WKS-LK-CAMPO-OUT (1:25) = SPACES
017300         MOVE 'Unknown' TO CAN-PROVEEDOR
017400     ELSE
017500         MOVE WKS-LK-CAMPO-OUT (1:25) TO CAN-PROVEEDOR
017600     END-IF
017700
017800     MOVE PRD-EXIST-RW TO WKS-EXIST-TXT
017900     IF WKS-EXIST-TXT = SPACES
018000         MOVE ZERO TO CAN-EXIST
018100     ELSE
018200         IF WKS-EXIST-TXT IS NOT NUMERIC AND
018300            WKS-EXIST-DIGITOS IS NOT NUMERIC
018400             MOVE ZERO TO CAN-EXIST
018500         ELSE
018600             IF WKS-EXIST-SIGNO = '-'
018700                 MOVE WKS-EXIST-DIGITOS TO WKS-EXIST-NUM-SA
018800                 COMPUTE WKS-EXIST-NUM = ZERO - WKS-EXIST-NUM-SA
018900             ELSE
019000                 MOVE WKS-EXIST-TXT TO WKS-EXIST-NUM
019100             END-IF
019200             IF WKS-EXIST-NUM < 0
019300                 ADD 1 TO WKS-NEGATIVOS
019400                 PERFORM 210-LEER-PRDRAW
019500                 GO TO 200-LEER-Y-DEPURAR-E
019600             ELSE
019700                 MOVE WKS-EXIST-NUM TO CAN-EXIST
019800             END-IF
019900         END-IF
020000     END-IF
020100
020200     PERFORM 220-BUSCA-DUPLICADO
020300     IF WKS-J > 0
020400         ADD 1 TO WKS-DUPLICADOS
020500         MOVE CAN-ID TO WKS-ID-DUPLICADO
020600         DISPLAY 'DUPLICADO DESCARTADO PRD-ID=' WKS-ID-DUPLICADO-X
020700     ELSE
020800         ADD 1 TO WKS-TOTAL-STG
020900         SET WKS-IX TO WKS-TOTAL-STG
021000         MOVE WKS-CANDIDATO-PLANO TO STG-PLANO (WKS-IX)
021100         MOVE CAN-ID         TO PRD-ID-PR
021200         MOVE CAN-NOMBRE     TO PRD-NOMBRE-PR
021300         MOVE CAN-CATEGORIA  TO PRD-CATEGORIA-PR
021400         MOVE CAN-PRECIO     TO PRD-PRECIO-PR
021500         MOVE CAN-EXIST      TO PRD-EXIST-PR
021600         MOVE CAN-PROVEEDOR  TO PRD-PROVEEDOR-PR
021700         WRITE REG-PRDPRE
021800         ADD 1 TO WKS-ESCRITOS
021900     END-IF
022000
022100     PERFORM 210-LEER-PRDRAW.
022200 200-LEER-Y-DEPURAR-E. EXIT.
022300
022400******************************************************************
022500*              LEE EL SIGUIENTE REGISTRO DE PRDRAW                *
022600******************************************************************
022700 210-LEER-PRDRAW SECTION.
022800     READ PRDRAW
022900         AT END
023000             SET FIN-PRDRAW TO TRUE
023100         NOT AT END
023200             ADD 1 TO WKS-LEIDOS
023300     END-READ.
023400 210-LEER-PRDRAW-E. EXIT.
023500
023600******************************************************************
023700*   BUSCA SI EL CANDIDATO YA EXISTE EN LA TABLA DE ACEPTADOS      *
023800*   (TODOS LOS CAMPOS IGUALES A UN REGISTRO YA ACEPTADO)         *
023900******************************************************************
024000 220-BUSCA-DUPLICADO SECTION.
024100     MOVE ZERO TO WKS-J
024200     IF WKS-TOTAL-STG > 0
024300         PERFORM 225-COMPARAR-STG
024400             VARYING WKS-IY FROM 1 BY 1
024500                 UNTIL WKS-IY > WKS-TOTAL-STG
024600     END-IF.
024700 220-BUSCA-DUPLICADO-E. EXIT.
024800
024900******************************************************************
025000*   COMPARA UNA ENTRADA DE STAGING CONTRA EL CANDIDATO ACTUAL;    *
025100*   SI COINCIDE MARCA WKS-J Y CIERRA EL BARRIDO                   *
025200******************************************************************
025300 225-COMPARAR-STG SECTION.
025400     IF STG-PLANO (WKS-IY) = WKS-CANDIDATO-PLANO
025500         MOVE 1 TO WKS-J
025600         SET WKS-IY TO WKS-TOTAL-STG
025700     END-IF.
025800 225-COMPARAR-STG-E. EXIT.
025900
026000******************************************************************
026100*              CIERRA LOS ARCHIVOS DE PRODUCTOS                   *
026200******************************************************************
026300 800-CIERRA-ARCHIVOS SECTION.
026400     CLOSE PRDRAW
026500     CLOSE PRDPRE.
026600 800-CIERRA-ARCHIVOS-E. EXIT.
026700
026800******************************************************************
026900*              IMPRIME EL RESUMEN DE PROCESO EN CONSOLA          *
027000******************************************************************
027100 900-ESTADISTICAS SECTION.
027200     DISPLAY '===================================================='
027300     DISPLAY 'PRDPRE01 - RESUMEN DE PREPARACION DE PRODUCTOS'
027400     MOVE WKS-LEIDOS TO WKS-MASCARA-7
027500     DISPLAY 'REGISTROS LEIDOS       : ' WKS-MASCARA-7
027600     MOVE WKS-DUPLICADOS TO WKS-MASCARA-7
027700     DISPLAY 'DUPLICADOS DESCARTADOS : ' WKS-MASCARA-7
027800     MOVE WKS-NEGATIVOS TO WKS-MASCARA-7
027900     DISPLAY 'EXIST. NEGATIVA DESCART: ' WKS-MASCARA-7
028000     MOVE WKS-ESCRITOS TO WKS-MASCARA-7
028100     DISPLAY 'REGISTROS ESCRITOS     : ' WKS-MASCARA-7
028200     DISPLAY '===================================================='.
028300 900-ESTADISTICAS-E. EXIT.
