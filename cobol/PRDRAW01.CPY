000100******************************************************************
000200*              PRDRAW01  -  PRODUCTO, EXTRACTO CRUDO              *
000300*              APLICACION  : SMART STORE - PREPARACION DATOS      *
000400*              PROGRAMA(S) : PRDPRE01                             *
000500*              DESCRIPCION : LAYOUT DEL EXTRACTO DE PRODUCTOS TAL *
000600*                            COMO LLEGA DE LA TIENDA.  EXISTENCIA *
000700*                            VIAJA ALFANUMERICA PORQUE EL ORIGEN  *
000800*                            LA PUEDE ENVIAR EN BLANCO O NEGATIVA.*
000900******************************************************************
001000*    FECHA      PROGRAMADOR        DESCRIPCION
001100*    14/03/1987 PEDR               VERSION ORIGINAL - CARGA INICIAL
001200******************************************************************
001300 01  REG-PRDRAW.
001400     05  PRD-ID-RW           PIC 9(06).
001500     05  PRD-NOMBRE-RW       PIC X(30).
001600     05  PRD-CATEGORIA-RW    PIC X(20).
001700     05  PRD-PRECIO-RW       PIC 9(05)V99.
001800     05  PRD-EXIST-RW        PIC X(06).
001900     05  PRD-PROVEEDOR-RW    PIC X(25).
002000     05  FILLER              PIC X(06).
